000100*****************************************************************
000200* Program name:    CSVINCR.                                    *
000300* Original author: mrosales.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11/09/2024 mrosales      Initial Version - CR10560. Contador  *  CR10560
000900*                          persistente por columna, llamado     *  CR10560
001000*                          desde CSVGEN1 con el id de la        *  CR10560
001100*                          columna como clave.                  *  CR10560
001200*****************************************************************
001300*                                                               *
001400*          I D E N T I F I C A T I O N  D I V I S I O N         *
001500*                                                               *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  CSVINCR.
001900 AUTHOR. MARTIN ROSALES.
002000 INSTALLATION. IBM Z/OS.
002100 DATE-WRITTEN. 11/09/2024.
002200 DATE-COMPILED. 11/09/2024.
002300 SECURITY. CONFIDENTIAL.
002400*****************************************************************
002500* Mantiene, por columna (CSV-COLUMN-ID), un contador que arranca*
002600* en CSV-START y avanza CSV-INCREMENT cada vez que CSVGEN1 lo   *
002700* llama con CSV-RESET-FLAG = 'Y' (una vez por objeto). Devuelve *
002800* siempre el valor actual, formateado con ceros a la izquierda  *
002900* al ancho CSV-PADDING.                                         *
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS DIGITS IS '0' THRU '9'.
004000
004100*****************************************************************
004200*                                                               *
004300*                      D A T A   D I V I S I O N                *
004400*                                                               *
004500*****************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900 01  WS-SLOT-AREA.
005000     05  WS-SLOT                     PIC S9(04) COMP.
005100     05  WS-SLOT-X REDEFINES WS-SLOT  PIC X(02).
005200     05  FILLER                      PIC X(10).
005300
005400 01  WS-INCR-TABLE-AREA.
005500     05  WS-INCR-ENTRY OCCURS 50 TIMES.
005600         10  WS-INCR-INIT-SW         PIC X(01) VALUE 'N'.
005700             88  WS-88-INCR-INIT               VALUE 'Y'.
005800         10  WS-INCR-CURRENT         PIC S9(09) COMP-3 VALUE 0.
005900         10  WS-INCR-RESERVED        PIC X(10) VALUE SPACE.
006000         10  WS-INCR-RESERVED-TBL REDEFINES WS-INCR-RESERVED
006100                                    PIC X(01) OCCURS 10 TIMES.
006200         10  FILLER                  PIC X(05).
006300
006400 01  WS-FORMAT-AREA.
006500     05  WS-ZERO-PAD                 PIC 9(09).
006600     05  WS-ZERO-PAD-TBL REDEFINES WS-ZERO-PAD
006700                         PIC 9(01) OCCURS 9 TIMES.
006800     05  WS-ZP-START                 PIC S9(04) COMP.
006900     05  FILLER                      PIC X(10).
007000
007100 LINKAGE SECTION.
007200
007300 01  CSV-LINK-AREA.
007400     COPY CSVGLNK.
007500
007600*****************************************************************
007700*                                                               *
007800*              P R O C E D U R E   D I V I S I O N              *
007900*                                                               *
008000*****************************************************************
008100 PROCEDURE DIVISION USING CSV-LINK-AREA.
008200
008300     MOVE CSV-COLUMN-ID TO WS-SLOT
008400
008500     IF NOT WS-88-INCR-INIT(WS-SLOT)
008600        MOVE CSV-START TO WS-INCR-CURRENT(WS-SLOT)
008700        MOVE 'Y'       TO WS-INCR-INIT-SW(WS-SLOT)
008800     ELSE
008900        IF CSV-88-RESET
009000           COMPUTE WS-INCR-CURRENT(WS-SLOT) =
009100                   WS-INCR-CURRENT(WS-SLOT) + CSV-INCREMENT
009200        END-IF
009300     END-IF
009400
009500     PERFORM 2000-FORMAT-RESULT
009600        THRU 2000-FORMAT-RESULT-EXIT
009700
009800     GOBACK
009900     .
010000
010100*****************************************************************
010200*                   2000-FORMAT-RESULT                          *
010300*****************************************************************
010400 2000-FORMAT-RESULT.
010500
010600     MOVE WS-INCR-CURRENT(WS-SLOT) TO WS-ZERO-PAD
010700     MOVE SPACES TO CSV-RESULT-VALUE
010800
010900     IF CSV-PADDING > 0 AND CSV-PADDING <= 9
011000        COMPUTE WS-ZP-START = 10 - CSV-PADDING
011100        MOVE WS-ZERO-PAD(WS-ZP-START:CSV-PADDING)
011200          TO CSV-RESULT-VALUE(1:CSV-PADDING)
011300     ELSE
011400        MOVE WS-ZERO-PAD TO CSV-RESULT-VALUE(1:9)
011500     END-IF
011600     .
011700 2000-FORMAT-RESULT-EXIT.
011800     EXIT.
