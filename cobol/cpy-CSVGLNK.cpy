000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CSVGLNK                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE CSVGEN1 Y LAS         *
000600*               RUTINAS GENERADORAS DE VALOR CSVINCR / CSVSER.   *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           PREFIJO  : CSV.                                     *
001100*                                                                *
001200* Maintenance Log                                                *
001300* Date       Author        Maintenance Requirement.              *
001400* ---------- ------------  -------------------------------------*
001500* 11/09/2024 mrosales      Initial version - CR10560.            * CR10560
001600******************************************************************
001700
001800     05  CSV-COLUMN-ID                       PIC S9(04) COMP.
001900     05  CSV-RESET-FLAG                      PIC X(01).
002000         88  CSV-88-RESET                              VALUE 'Y'.
002100     05  CSV-START                           PIC 9(09).
002200     05  CSV-PADDING                         PIC 9(02).
002300     05  CSV-INCREMENT                       PIC 9(09).
002400     05  CSV-SERIAL-FILE                     PIC X(200).
002500     05  CSV-RESULT-VALUE                    PIC X(200).
002600     05  FILLER                              PIC X(10).
