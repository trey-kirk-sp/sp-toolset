000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  STAHIST                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO PARA EL HISTORIAL DE ESTADOS     *
000600*               (EXTRACTO CSV status-history.csv).               *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 200 POSICIONES.                          *
001100*           PREFIJO  : HST.                                     *
001200*                                                                *
001300* Maintenance Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  -------------------------------------*
001600* 06/02/2024 gforrich      Initial version - CR10483.            * CR10483
001700******************************************************************
001800
001900     05  STAHIST-REC.
002000         10  HST-CASE-NUMBER                PIC X(20).
002100         10  HST-EDIT-DATE-TXT               PIC X(20).
002200         10  HST-FIELD-EVENT                 PIC X(30).
002300         10  HST-OLD-VALUE                   PIC X(30).
002400         10  HST-NEW-VALUE                   PIC X(30).
002500         10  HST-OPENED-TXT                  PIC X(20).
002600         10  HST-CLOSED-TXT                  PIC X(20).
002700         10  FILLER                          PIC X(30).
