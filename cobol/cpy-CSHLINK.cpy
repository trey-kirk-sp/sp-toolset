000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CSHLINK                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE CSHAGG1 Y LA RUTINA   *
000600*               DE CALCULO CSHTIME (timeInStatus). SE PASA EL    *
000700*               HISTORIAL DE UN ESTADO DE UN CASO Y REGRESA EL   *
000800*               TIEMPO TRANSCURRIDO ACUMULADO.                  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           PREFIJO  : CSH.                                     *
001300*                                                                *
001400* Maintenance Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  -------------------------------------*
001700* 06/02/2024 gforrich      Initial version - CR10483.            * CR10483
001800******************************************************************
001900
002000     05  CSH-STATUS-NAME                     PIC X(30).
002100     05  CSH-ENTERED-COUNT                   PIC S9(04) COMP.
002200     05  CSH-ENTERED-TS OCCURS 30 TIMES       PIC S9(09) COMP-3.
002300     05  CSH-EXITED-COUNT                    PIC S9(04) COMP.
002400     05  CSH-EXITED-TS  OCCURS 30 TIMES       PIC S9(09) COMP-3.
002500     05  CSH-CASE-OPENED-MIN                 PIC S9(09) COMP-3.
002600     05  CSH-CASE-CLOSED-MIN                 PIC S9(09) COMP-3.
002700     05  CSH-CASE-CLOSED-SET                 PIC X(01).
002800         88  CSH-88-CLOSED-SET                         VALUE 'Y'.
002900     05  CSH-NOW-MINUTES                     PIC S9(09) COMP-3.
003000     05  CSH-TIME-UNIT                       PIC X(02).
003100         88  CSH-88-UNIT-MS                             VALUE 'MS'
003200         88  CSH-88-UNIT-SEC                            VALUE 'SC'
003300         88  CSH-88-UNIT-MIN                            VALUE 'MI'
003400         88  CSH-88-UNIT-HOUR                           VALUE 'HR'
003500         88  CSH-88-UNIT-DAY                            VALUE 'DA'
003600     05  CSH-RESULT-TOTAL                    PIC S9(09)V9(04)
003700                                               COMP-3.
003800     05  FILLER                              PIC X(10).
