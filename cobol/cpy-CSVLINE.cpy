000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CSVLINE                                    *
000400*                                                                *
000500* DESCRIPCION:  BUFFERS DE LINEA PARA EL GENERADOR DE CSV:       *
000600*               UNA LINEA DE csvgen-columns.properties LEIDA Y   *
000700*               UNA LINEA DE SALIDA ARMADA (csvgen-output.csv).  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           PREFIJO  : CSL.                                     *
001200*                                                                *
001300* Maintenance Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  -------------------------------------*
001600* 11/09/2024 mrosales      Initial version - CR10560.            * CR10560
001700******************************************************************
001800
001900     05  CSL-PROPERTY-LINE                   PIC X(250).
002000     05  CSL-OUTPUT-LINE                      PIC X(2000).
