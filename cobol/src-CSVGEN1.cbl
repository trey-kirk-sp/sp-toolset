000100*****************************************************************
000200* Program name:    CSVGEN1.                                    *
000300* Original author: mrosales.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11/09/2024 mrosales      Initial Version - CR10560. Generador *  CR10560
000900*                          de CSV de prueba para los ambientes  *  CR10560
001000*                          de certificacion, reemplaza el       *  CR10560
001100*                          proceso manual que corria antes el   *  CR10560
001200*                          equipo de QA.                        *  CR10560
001300* 02/10/2024 mrosales      Columnas derivadas con cache por      * CR10571
001400*                          objeto y columnas de archivo serial  *  CR10571
001500*                          con wraparound - CR10571.             * CR10571
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  CSVGEN1.
002300 AUTHOR. MARTIN ROSALES.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 11/09/2024.
002600 DATE-COMPILED. 11/09/2024.
002700 SECURITY. CONFIDENTIAL.
002800*****************************************************************
002900* Lee csvgen-columns.properties (pares key=value, con las        *
003000* columnas "column.N.atributo") y genera csvgen-output.csv:     *
003100* "objects" objetos, cada uno con "multiMax" renglones, con      *
003200* columnas de tipo constant/incrementer/derived/serialFile.      *
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS DIGITS      IS '0' THRU '9'
004300     SWITCH-0 IS CG-DEBUG-SWITCH
004400         ON STATUS IS CG-DEBUG-ON.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT PROPERTIES-FILE    ASSIGN       TO CSVPROPF
005000                                ORGANIZATION IS LINE SEQUENTIAL
005100                                FILE STATUS  IS WS-PROP-STATUS.
005200
005300     SELECT CSVGEN-OUT-FILE    ASSIGN       TO CSVOUTF
005400                                ORGANIZATION IS LINE SEQUENTIAL
005500                                FILE STATUS  IS WS-OUT-STATUS.
005600
005700*****************************************************************
005800*                                                               *
005900*                      D A T A   D I V I S I O N                *
006000*                                                               *
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  PROPERTIES-FILE
006600     LABEL RECORDS ARE OMITTED.
006700 01  PROP-LINE-RECORD.
006800     05  PROP-LINE-BUFFER                   PIC X(240).
006900     05  FILLER                             PIC X(10).
007000
007100 FD  CSVGEN-OUT-FILE
007200     LABEL RECORDS ARE OMITTED.
007300 01  CSVOUT-LINE-REC.
007400     05  CSVOUT-LINE-RECORD                 PIC X(1990).
007500     05  FILLER                             PIC X(10).
007600
007700 WORKING-STORAGE SECTION.
007800
007900 01  CT-CONSTANTES.
008000     05  CT-MAYUSCULAS  PIC X(26) VALUE
008100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008200     05  CT-MINUSCULAS  PIC X(26) VALUE
008300         'abcdefghijklmnopqrstuvwxyz'.
008400     05  FILLER                             PIC X(10).
008500
008600 01  SCHALTER.
008700     05  WS-PROP-STATUS              PIC X(02) VALUE SPACE.
008800         88  FS-88-PROP-OK                     VALUE '00'.
008900     05  WS-OUT-STATUS               PIC X(02) VALUE SPACE.
009000         88  FS-88-OUT-OK                       VALUE '00'.
009100     05  PROP-EOF-SW                 PIC X(01) VALUE 'N'.
009200         88  PROP-88-EOF                        VALUE 'Y'.
009300     05  FILLER                      PIC X(10).
009400
009500 01  WS-HEADER-AREA.
009600     05  WS-OBJECTS-COUNT            PIC S9(09) COMP-3 VALUE 0.
009700     05  WS-MULTI-MIN                PIC S9(09) COMP-3 VALUE 1.
009800     05  WS-MULTI-MAX                PIC S9(09) COMP-3 VALUE 1.
009900     05  WS-CDF-COUNT                PIC S9(04) COMP VALUE 0.
010000     05  FILLER                      PIC X(10).
010100
010200 01  WS-CDF-AREA.
010300     05  CDF-TABLE OCCURS 50 TIMES
010400                    INDEXED BY CDF-IDX.
010500         COPY CSVCDEF.
010600
010700 01  CSV-LINK-AREA.
010800     COPY CSVGLNK.
010900
011000 01  WS-OUT-AREA.
011100     COPY CSVLINE.
011200     05  WS-OUT-PTR                  PIC S9(04) COMP.
011300     05  FILLER                      PIC X(10).
011400
011500 01  WS-PROP-PARSE-AREA.
011600     05  WS-PROP-KEY                 PIC X(60).
011700     05  WS-PROP-VALUE               PIC X(200).
011800     05  WS-TOK-A                    PIC X(20).
011900     05  WS-TOK-B                    PIC X(10).
012000     05  WS-TOK-C                    PIC X(30).
012100     05  FILLER                      PIC X(10).
012200
012300 01  WS-NUM-AREA.
012400     05  WS-NUM-TEXT                 PIC X(10).
012500     05  WS-NUM-TEXT-TBL REDEFINES WS-NUM-TEXT
012600                         PIC X(01) OCCURS 10 TIMES.
012700     05  WS-NUM-VALUE                PIC S9(09) COMP-3.
012800     05  WS-NUM-CHAR                 PIC X(01).
012900     05  WS-NUM-DIGIT                PIC 9(01).
013000     05  WS-K                        PIC S9(04) COMP.
013100     05  FILLER                      PIC X(10).
013200
013300 01  WS-OBJ-LOOP-AREA.
013400     05  WS-OBJ-NUM                  PIC S9(09) COMP-3.
013500     05  WS-LINE-NUM                 PIC S9(09) COMP-3.
013600     05  FILLER                      PIC X(10).
013700
013800 01  WS-FORMAT-AREA.
013900     05  WS-FMT-POS                  PIC S9(04) COMP.
014000     05  WS-FMT-LEN                  PIC S9(04) COMP.
014100     05  WS-FMT-CHAR                 PIC X(01).
014200     05  WS-FMT-NEXT                 PIC X(01).
014300     05  WS-RESULT-BUF               PIC X(200).
014400     05  WS-RESULT-BUF-TBL REDEFINES WS-RESULT-BUF
014500                         PIC X(01) OCCURS 200 TIMES.
014600     05  WS-RESULT-PTR               PIC S9(04) COMP.
014700     05  WS-SRC-COUNT                PIC S9(04) COMP.
014800     05  WS-SRC-IDX                  PIC S9(04) COMP.
014900     05  WS-SRC-NAME-TBL OCCURS 10 TIMES
015000                          PIC X(40).
015100     05  WS-SCAN-IDX                 PIC S9(04) COMP.
015200     05  WS-FOUND-IDX                PIC S9(04) COMP.
015300     05  FILLER                      PIC X(10).
015400
015500 01  WS-TRIM-AREA.
015600     05  WS-TRIM-SOURCE              PIC X(200).
015700     05  WS-TRIM-SOURCE-TBL REDEFINES WS-TRIM-SOURCE
015800                         PIC X(01) OCCURS 200 TIMES.
015900     05  WS-TRIM-LEN                 PIC S9(04) COMP.
016000     05  FILLER                      PIC X(10).
016100
016200*****************************************************************
016300*                                                               *
016400*              P R O C E D U R E   D I V I S I O N              *
016500*                                                               *
016600*****************************************************************
016700 PROCEDURE DIVISION.
016800
016900     PERFORM 1000-START
017000        THRU 1000-START-EXIT
017100
017200     PERFORM 2100-START-OBJECT
017300        THRU 2100-START-OBJECT-EXIT
017400        VARYING WS-OBJ-NUM FROM 1 BY 1
017500        UNTIL WS-OBJ-NUM > WS-OBJECTS-COUNT
017600
017700     PERFORM 9000-END
017800
017900     .
018000
018100*****************************************************************
018200*                           1000-START                          *
018300*****************************************************************
018400 1000-START.
018500
018600     OPEN INPUT PROPERTIES-FILE
018700     IF NOT FS-88-PROP-OK
018800        DISPLAY 'ERROR OPEN PROPERTIES-FILE CODE: '
018900                 WS-PROP-STATUS
019000        PERFORM 9000-END
019100     END-IF
019200
019300     OPEN OUTPUT CSVGEN-OUT-FILE
019400     IF NOT FS-88-OUT-OK
019500        DISPLAY 'ERROR OPEN CSVGEN-OUT-FILE CODE: ' WS-OUT-STATUS
019600        PERFORM 9000-END
019700     END-IF
019800
019900     PERFORM 1100-READ-PROPERTY-LOOP
020000        THRU 1100-READ-PROPERTY-LOOP-EXIT
020100        UNTIL PROP-88-EOF
020200
020300     PERFORM 1300-WRITE-HEADER
020400        THRU 1300-WRITE-HEADER-EXIT
020500
020600     .
020700 1000-START-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100*                    1100-READ-PROPERTY-LOOP                    *
021200*****************************************************************
021300 1100-READ-PROPERTY-LOOP.
021400
021500     READ PROPERTIES-FILE
021600        AT END
021700           MOVE 'Y' TO PROP-EOF-SW
021800        NOT AT END
021900           IF PROP-LINE-BUFFER NOT EQUAL SPACES
022000              PERFORM 1200-PARSE-PROPERTY-LINE
022100                 THRU 1200-PARSE-PROPERTY-LINE-EXIT
022200           END-IF
022300     END-READ
022400     .
022500 1100-READ-PROPERTY-LOOP-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900*                   1200-PARSE-PROPERTY-LINE                    *
023000*****************************************************************
023100 1200-PARSE-PROPERTY-LINE.
023200
023300     MOVE SPACES TO WS-PROP-KEY WS-PROP-VALUE
023400     UNSTRING PROP-LINE-BUFFER DELIMITED BY '='
023500              INTO WS-PROP-KEY, WS-PROP-VALUE
023600
023700     IF WS-PROP-KEY(1:7) EQUAL 'column.'
023800        PERFORM 1220-PARSE-COLUMN-KEY
023900           THRU 1220-PARSE-COLUMN-KEY-EXIT
024000     ELSE
024100        PERFORM 1210-PARSE-GLOBAL-KEY
024200           THRU 1210-PARSE-GLOBAL-KEY-EXIT
024300     END-IF
024400     .
024500 1200-PARSE-PROPERTY-LINE-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900*                   1210-PARSE-GLOBAL-KEY                       *
025000*****************************************************************
025100 1210-PARSE-GLOBAL-KEY.
025200
025300     MOVE SPACES TO WS-NUM-TEXT
025400     MOVE WS-PROP-VALUE(1:10) TO WS-NUM-TEXT
025500     PERFORM 8150-TEXT-TO-NUM
025600        THRU 8150-TEXT-TO-NUM-EXIT
025700
025800     EVALUATE WS-PROP-KEY
025900        WHEN 'objects'
026000             MOVE WS-NUM-VALUE TO WS-OBJECTS-COUNT
026100        WHEN 'multiMax'
026200             MOVE WS-NUM-VALUE TO WS-MULTI-MAX
026300        WHEN 'multiMin'
026400             MOVE WS-NUM-VALUE TO WS-MULTI-MIN
026500        WHEN OTHER
026600             CONTINUE
026700     END-EVALUATE
026800     .
026900 1210-PARSE-GLOBAL-KEY-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300*                   1220-PARSE-COLUMN-KEY                       *
027400* Claves con la forma column.N.atributo ; N identifica el       *
027500* renglon de la tabla CDF-TABLE (se asume que el properties      *
027600* define las columnas en el orden en que deben evaluarse -       *
027700* las fuentes de una columna derived deben venir antes de ella). *
027800*****************************************************************
027900 1220-PARSE-COLUMN-KEY.
028000
028100     MOVE SPACES TO WS-TOK-A WS-TOK-B WS-TOK-C
028200     UNSTRING WS-PROP-KEY DELIMITED BY '.'
028300              INTO WS-TOK-A, WS-TOK-B, WS-TOK-C
028400
028500     MOVE SPACES TO WS-NUM-TEXT
028600     MOVE WS-TOK-B TO WS-NUM-TEXT
028700     PERFORM 8150-TEXT-TO-NUM
028800        THRU 8150-TEXT-TO-NUM-EXIT
028900
029000     SET CDF-IDX TO WS-NUM-VALUE
029100     IF CDF-IDX > WS-CDF-COUNT
029200        MOVE CDF-IDX TO WS-CDF-COUNT
029300     END-IF
029400
029500     PERFORM 1250-STORE-COLUMN-ATTR
029600        THRU 1250-STORE-COLUMN-ATTR-EXIT
029700     .
029800 1220-PARSE-COLUMN-KEY-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200*                  1250-STORE-COLUMN-ATTR                       *
030300*****************************************************************
030400 1250-STORE-COLUMN-ATTR.
030500
030600     EVALUATE WS-TOK-C
030700        WHEN 'name'
030800             MOVE WS-PROP-VALUE TO CDF-NAME(CDF-IDX)
030900        WHEN 'type'
031000             MOVE WS-PROP-VALUE TO WS-TRIM-SOURCE
031100             INSPECT WS-TRIM-SOURCE
031200                CONVERTING CT-MINUSCULAS TO CT-MAYUSCULAS
031300             MOVE WS-TRIM-SOURCE TO CDF-TYPE(CDF-IDX)
031400        WHEN 'multi'
031500             MOVE WS-PROP-VALUE TO WS-TRIM-SOURCE
031600             INSPECT WS-TRIM-SOURCE
031700                CONVERTING CT-MINUSCULAS TO CT-MAYUSCULAS
031800             MOVE WS-TRIM-SOURCE TO CDF-MULTI(CDF-IDX)
031900        WHEN 'value'
032000             MOVE WS-PROP-VALUE TO CDF-CONSTANT-VALUE(CDF-IDX)
032100        WHEN 'start'
032200             MOVE SPACES TO WS-NUM-TEXT
032300             MOVE WS-PROP-VALUE(1:10) TO WS-NUM-TEXT
032400             PERFORM 8150-TEXT-TO-NUM
032500                THRU 8150-TEXT-TO-NUM-EXIT
032600             MOVE WS-NUM-VALUE TO CDF-START(CDF-IDX)
032700        WHEN 'padding'
032800             MOVE SPACES TO WS-NUM-TEXT
032900             MOVE WS-PROP-VALUE(1:10) TO WS-NUM-TEXT
033000             PERFORM 8150-TEXT-TO-NUM
033100                THRU 8150-TEXT-TO-NUM-EXIT
033200             MOVE WS-NUM-VALUE TO CDF-PADDING(CDF-IDX)
033300        WHEN 'increment'
033400             MOVE SPACES TO WS-NUM-TEXT
033500             MOVE WS-PROP-VALUE(1:10) TO WS-NUM-TEXT
033600             PERFORM 8150-TEXT-TO-NUM
033700                THRU 8150-TEXT-TO-NUM-EXIT
033800             MOVE WS-NUM-VALUE TO CDF-INCREMENT(CDF-IDX)
033900        WHEN 'format'
034000             MOVE WS-PROP-VALUE TO CDF-FORMAT(CDF-IDX)
034100        WHEN 'columns'
034200             MOVE WS-PROP-VALUE TO CDF-SRC-COLUMNS(CDF-IDX)
034300        WHEN 'file'
034400             MOVE WS-PROP-VALUE TO CDF-SERIAL-FILE(CDF-IDX)
034500        WHEN OTHER
034600             CONTINUE
034700     END-EVALUATE
034800     .
034900 1250-STORE-COLUMN-ATTR-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300*                    1300-WRITE-HEADER                          *
035400*****************************************************************
035500 1300-WRITE-HEADER.
035600
035700     MOVE SPACES TO CSL-OUTPUT-LINE
035800     MOVE 1      TO WS-OUT-PTR
035900
036000     PERFORM 1310-APPEND-HEADER-NAME
036100        THRU 1310-APPEND-HEADER-NAME-EXIT
036200        VARYING CDF-IDX FROM 1 BY 1 UNTIL CDF-IDX > WS-CDF-COUNT
036300
036400     WRITE CSVOUT-LINE-REC FROM CSL-OUTPUT-LINE
036500     .
036600 1300-WRITE-HEADER-EXIT.
036700     EXIT.
036800
036900 1310-APPEND-HEADER-NAME.
037000     IF WS-OUT-PTR > 1
037100        STRING ',' DELIMITED BY SIZE
037200               INTO CSL-OUTPUT-LINE WITH POINTER WS-OUT-PTR
037300     END-IF
037400     STRING CDF-NAME(CDF-IDX) DELIMITED BY SPACE
037500            INTO CSL-OUTPUT-LINE WITH POINTER WS-OUT-PTR
037600     .
037700 1310-APPEND-HEADER-NAME-EXIT.
037800     EXIT.
037900
038000*****************************************************************
038100*                    2100-START-OBJECT                          *
038200* Primero se arman las lineas del objeto con el estado actual   *
038300* de cada generador; el avance/reset de los generadores ocurre  *
038400* recien al terminar, preparando el valor que vera el proximo   *
038500* objeto.                                                       *
038600*****************************************************************
038700 2100-START-OBJECT.
038800
038900     PERFORM 2200-BUILD-LINE
039000        THRU 2200-BUILD-LINE-EXIT
039100        VARYING WS-LINE-NUM FROM 1 BY 1
039200        UNTIL WS-LINE-NUM > WS-MULTI-MAX
039300
039400     PERFORM 2150-RESET-OBJECT
039500        THRU 2150-RESET-OBJECT-EXIT
039600     .
039700 2100-START-OBJECT-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*                    2150-RESET-OBJECT                          *
040200*****************************************************************
040300 2150-RESET-OBJECT.
040400
040500     PERFORM 2151-RESET-COLUMN
040600        THRU 2151-RESET-COLUMN-EXIT
040700        VARYING CDF-IDX FROM 1 BY 1 UNTIL CDF-IDX > WS-CDF-COUNT
040800     .
040900 2150-RESET-OBJECT-EXIT.
041000     EXIT.
041100
041200 2151-RESET-COLUMN.
041300     EVALUATE TRUE
041400        WHEN CDF-88-INCREMENTER(CDF-IDX)
041500             MOVE CDF-IDX          TO CSV-COLUMN-ID
041600             MOVE 'Y'              TO CSV-RESET-FLAG
041700             MOVE CDF-START(CDF-IDX)     TO CSV-START
041800             MOVE CDF-PADDING(CDF-IDX)   TO CSV-PADDING
041900             MOVE CDF-INCREMENT(CDF-IDX) TO CSV-INCREMENT
042000             CALL 'CSVINCR' USING CSV-LINK-AREA
042100        WHEN CDF-88-DERIVED(CDF-IDX)
042200             MOVE 'N' TO CDF-CACHED(CDF-IDX)
042300        WHEN CDF-88-SERIALFILE(CDF-IDX)
042400             MOVE 'N' TO CDF-CACHED(CDF-IDX)
042500        WHEN OTHER
042600             CONTINUE
042700     END-EVALUATE
042800     .
042900 2151-RESET-COLUMN-EXIT.
043000     EXIT.
043100
043200*****************************************************************
043300*                     2200-BUILD-LINE                            *
043400*****************************************************************
043500 2200-BUILD-LINE.
043600
043700     MOVE SPACES TO CSL-OUTPUT-LINE
043800     MOVE 1      TO WS-OUT-PTR
043900
044000     PERFORM 2205-BUILD-COLUMN
044100        THRU 2205-BUILD-COLUMN-EXIT
044200        VARYING CDF-IDX FROM 1 BY 1 UNTIL CDF-IDX > WS-CDF-COUNT
044300
044400     WRITE CSVOUT-LINE-REC FROM CSL-OUTPUT-LINE
044500     .
044600 2200-BUILD-LINE-EXIT.
044700     EXIT.
044800
044900*****************************************************************
045000*                    2205-BUILD-COLUMN                          *
045100*****************************************************************
045200 2205-BUILD-COLUMN.
045300
045400     PERFORM 2206-COMPUTE-COLUMN-VALUE
045500        THRU 2206-COMPUTE-COLUMN-VALUE-EXIT
045600
045700     PERFORM 2420-APPEND-FIELD
045800        THRU 2420-APPEND-FIELD-EXIT
045900     .
046000 2205-BUILD-COLUMN-EXIT.
046100     EXIT.
046200
046300*****************************************************************
046400*                2206-COMPUTE-COLUMN-VALUE                      *
046500*****************************************************************
046600 2206-COMPUTE-COLUMN-VALUE.
046700
046800     EVALUATE TRUE
046900        WHEN CDF-88-CONSTANT(CDF-IDX)
047000             PERFORM 2210-CONSTANT-VALUE
047100                THRU 2210-CONSTANT-VALUE-EXIT
047200        WHEN CDF-88-INCREMENTER(CDF-IDX)
047300             PERFORM 2220-INCREMENTER-VALUE
047400                THRU 2220-INCREMENTER-VALUE-EXIT
047500        WHEN CDF-88-DERIVED(CDF-IDX)
047600             IF CDF-88-MULTI-TRUE(CDF-IDX)
047700                OR NOT CDF-88-CACHED(CDF-IDX)
047800                PERFORM 2230-DERIVED-VALUE
047900                   THRU 2230-DERIVED-VALUE-EXIT
048000                SET CDF-88-CACHED(CDF-IDX) TO TRUE
048100             END-IF
048200        WHEN CDF-88-SERIALFILE(CDF-IDX)
048300             IF CDF-88-MULTI-TRUE(CDF-IDX)
048400                OR NOT CDF-88-CACHED(CDF-IDX)
048500                PERFORM 2240-SERIAL-VALUE
048600                   THRU 2240-SERIAL-VALUE-EXIT
048700                SET CDF-88-CACHED(CDF-IDX) TO TRUE
048800             END-IF
048900        WHEN OTHER
049000             MOVE SPACES TO CDF-CURRENT-VALUE(CDF-IDX)
049100     END-EVALUATE
049200     .
049300 2206-COMPUTE-COLUMN-VALUE-EXIT.
049400     EXIT.
049500
049600*****************************************************************
049700*                   2210-CONSTANT-VALUE                         *
049800*****************************************************************
049900 2210-CONSTANT-VALUE.
050000
050100     MOVE CDF-CONSTANT-VALUE(CDF-IDX) TO CDF-CURRENT-VALUE(CDF-IDX
050200     .
050300 2210-CONSTANT-VALUE-EXIT.
050400     EXIT.
050500
050600*****************************************************************
050700*                  2220-INCREMENTER-VALUE                       *
050800*****************************************************************
050900 2220-INCREMENTER-VALUE.
051000
051100     MOVE CDF-IDX                TO CSV-COLUMN-ID
051200     MOVE 'N'                    TO CSV-RESET-FLAG
051300     MOVE CDF-START(CDF-IDX)     TO CSV-START
051400     MOVE CDF-PADDING(CDF-IDX)   TO CSV-PADDING
051500     MOVE CDF-INCREMENT(CDF-IDX) TO CSV-INCREMENT
051600
051700     CALL 'CSVINCR' USING CSV-LINK-AREA
051800
051900     MOVE CSV-RESULT-VALUE TO CDF-CURRENT-VALUE(CDF-IDX)
052000     .
052100 2220-INCREMENTER-VALUE-EXIT.
052200     EXIT.
052300
052400*****************************************************************
052500*                    2230-DERIVED-VALUE                         *
052600*****************************************************************
052700 2230-DERIVED-VALUE.
052800
052900     PERFORM 2231-SPLIT-SRC-NAMES
053000        THRU 2231-SPLIT-SRC-NAMES-EXIT
053100
053200     PERFORM 2235-SUBSTITUTE-FORMAT
053300        THRU 2235-SUBSTITUTE-FORMAT-EXIT
053400
053500     MOVE WS-RESULT-BUF TO CDF-CURRENT-VALUE(CDF-IDX)
053600     .
053700 2230-DERIVED-VALUE-EXIT.
053800     EXIT.
053900
054000 2231-SPLIT-SRC-NAMES.
054100     MOVE SPACES TO WS-SRC-NAME-TBL(1) WS-SRC-NAME-TBL(2)
054200                    WS-SRC-NAME-TBL(3) WS-SRC-NAME-TBL(4)
054300                    WS-SRC-NAME-TBL(5) WS-SRC-NAME-TBL(6)
054400                    WS-SRC-NAME-TBL(7) WS-SRC-NAME-TBL(8)
054500                    WS-SRC-NAME-TBL(9) WS-SRC-NAME-TBL(10)
054600     MOVE ZERO TO WS-SRC-COUNT
054700     UNSTRING CDF-SRC-COLUMNS(CDF-IDX) DELIMITED BY ','
054800              INTO WS-SRC-NAME-TBL(1) WS-SRC-NAME-TBL(2)
054900                   WS-SRC-NAME-TBL(3) WS-SRC-NAME-TBL(4)
055000                   WS-SRC-NAME-TBL(5) WS-SRC-NAME-TBL(6)
055100                   WS-SRC-NAME-TBL(7) WS-SRC-NAME-TBL(8)
055200                   WS-SRC-NAME-TBL(9) WS-SRC-NAME-TBL(10)
055300              TALLYING IN WS-SRC-COUNT
055400     .
055500 2231-SPLIT-SRC-NAMES-EXIT.
055600     EXIT.
055700
055800*****************************************************************
055900*                  2235-SUBSTITUTE-FORMAT                       *
056000*****************************************************************
056100 2235-SUBSTITUTE-FORMAT.
056200
056300     MOVE SPACES TO WS-RESULT-BUF
056400     MOVE 1      TO WS-RESULT-PTR
056500     MOVE 1      TO WS-FMT-POS
056600     MOVE 1      TO WS-SRC-IDX
056700
056800     MOVE 200 TO WS-FMT-LEN
056900     PERFORM 2236-SHRINK-FORMAT-LEN
057000        THRU 2236-SHRINK-FORMAT-LEN-EXIT
057100        UNTIL WS-FMT-LEN EQUAL 0
057200           OR CDF-FORMAT(CDF-IDX)(WS-FMT-LEN:1) NOT EQUAL SPACE
057300     IF WS-FMT-LEN EQUAL 0
057400        MOVE 1 TO WS-FMT-LEN
057500     END-IF
057600
057700     PERFORM 2237-SCAN-FORMAT-CHAR
057800        THRU 2237-SCAN-FORMAT-CHAR-EXIT
057900        UNTIL WS-FMT-POS > WS-FMT-LEN
058000     .
058100 2235-SUBSTITUTE-FORMAT-EXIT.
058200     EXIT.
058300
058400 2236-SHRINK-FORMAT-LEN.
058500     SUBTRACT 1 FROM WS-FMT-LEN
058600     .
058700 2236-SHRINK-FORMAT-LEN-EXIT.
058800     EXIT.
058900
059000 2237-SCAN-FORMAT-CHAR.
059100     MOVE CDF-FORMAT(CDF-IDX)(WS-FMT-POS:1) TO WS-FMT-CHAR
059200     IF WS-FMT-CHAR EQUAL '%' AND WS-FMT-POS < WS-FMT-LEN
059300        MOVE CDF-FORMAT(CDF-IDX)(WS-FMT-POS + 1:1) TO WS-FMT-NEXT
059400        IF WS-FMT-NEXT EQUAL 's'
059500           PERFORM 2238-APPEND-SOURCE-VALUE
059600              THRU 2238-APPEND-SOURCE-VALUE-EXIT
059700           ADD 2 TO WS-FMT-POS
059800        ELSE
059900           PERFORM 2239-APPEND-LITERAL-CHAR
060000              THRU 2239-APPEND-LITERAL-CHAR-EXIT
060100           ADD 1 TO WS-FMT-POS
060200        END-IF
060300     ELSE
060400        PERFORM 2239-APPEND-LITERAL-CHAR
060500           THRU 2239-APPEND-LITERAL-CHAR-EXIT
060600        ADD 1 TO WS-FMT-POS
060700     END-IF
060800     .
060900 2237-SCAN-FORMAT-CHAR-EXIT.
061000     EXIT.
061100
061200 2238-APPEND-SOURCE-VALUE.
061300     IF WS-SRC-IDX <= WS-SRC-COUNT
061400        PERFORM 2241-FIND-SOURCE-COLUMN
061500           THRU 2241-FIND-SOURCE-COLUMN-EXIT
061600        IF WS-FOUND-IDX > 0
061700           STRING CDF-CURRENT-VALUE(WS-FOUND-IDX) DELIMITED BY
061800                  SPACE
061900                  INTO WS-RESULT-BUF WITH POINTER WS-RESULT-PTR
062000        END-IF
062100        ADD 1 TO WS-SRC-IDX
062200     END-IF
062300     .
062400 2238-APPEND-SOURCE-VALUE-EXIT.
062500     EXIT.
062600
062700 2239-APPEND-LITERAL-CHAR.
062800     STRING WS-FMT-CHAR DELIMITED BY SIZE
062900            INTO WS-RESULT-BUF WITH POINTER WS-RESULT-PTR
063000     .
063100 2239-APPEND-LITERAL-CHAR-EXIT.
063200     EXIT.
063300
063400*****************************************************************
063500*                 2241-FIND-SOURCE-COLUMN                       *
063600*****************************************************************
063700 2241-FIND-SOURCE-COLUMN.
063800
063900     MOVE ZERO TO WS-FOUND-IDX
064000     MOVE 1    TO WS-SCAN-IDX
064100     PERFORM 2242-SCAN-COLUMN-NAME
064200        THRU 2242-SCAN-COLUMN-NAME-EXIT
064300        UNTIL WS-SCAN-IDX > WS-CDF-COUNT OR WS-FOUND-IDX > 0
064400     .
064500 2241-FIND-SOURCE-COLUMN-EXIT.
064600     EXIT.
064700
064800 2242-SCAN-COLUMN-NAME.
064900     IF CDF-NAME(WS-SCAN-IDX) EQUAL WS-SRC-NAME-TBL(WS-SRC-IDX)
065000        MOVE WS-SCAN-IDX TO WS-FOUND-IDX
065100     ELSE
065200        ADD 1 TO WS-SCAN-IDX
065300     END-IF
065400     .
065500 2242-SCAN-COLUMN-NAME-EXIT.
065600     EXIT.
065700
065800*****************************************************************
065900*                    2240-SERIAL-VALUE                          *
066000*****************************************************************
066100 2240-SERIAL-VALUE.
066200
066300     MOVE CDF-IDX                   TO CSV-COLUMN-ID
066400     MOVE CDF-SERIAL-FILE(CDF-IDX)  TO CSV-SERIAL-FILE
066500
066600     CALL 'CSVSER' USING CSV-LINK-AREA
066700
066800     MOVE CSV-RESULT-VALUE TO CDF-CURRENT-VALUE(CDF-IDX)
066900     .
067000 2240-SERIAL-VALUE-EXIT.
067100     EXIT.
067200
067300*****************************************************************
067400*                    2420-APPEND-FIELD                          *
067500*****************************************************************
067600 2420-APPEND-FIELD.
067700
067800     IF WS-OUT-PTR > 1
067900        STRING ',' DELIMITED BY SIZE
068000               INTO CSL-OUTPUT-LINE WITH POINTER WS-OUT-PTR
068100     END-IF
068200     STRING CDF-CURRENT-VALUE(CDF-IDX) DELIMITED BY SPACE
068300            INTO CSL-OUTPUT-LINE WITH POINTER WS-OUT-PTR
068400     .
068500 2420-APPEND-FIELD-EXIT.
068600     EXIT.
068700
068800*****************************************************************
068900*                     8150-TEXT-TO-NUM                          *
069000*****************************************************************
069100 8150-TEXT-TO-NUM.
069200
069300     MOVE ZERO TO WS-NUM-VALUE
069400     PERFORM 8155-SCAN-NUM-CHAR
069500        THRU 8155-SCAN-NUM-CHAR-EXIT
069600        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10
069700     .
069800 8150-TEXT-TO-NUM-EXIT.
069900     EXIT.
070000
070100 8155-SCAN-NUM-CHAR.
070200     MOVE WS-NUM-TEXT(WS-K:1) TO WS-NUM-CHAR
070300     IF WS-NUM-CHAR IS DIGITS
070400        MOVE WS-NUM-CHAR TO WS-NUM-DIGIT
070500        COMPUTE WS-NUM-VALUE = WS-NUM-VALUE * 10 + WS-NUM-DIGIT
070600     END-IF
070700     .
070800 8155-SCAN-NUM-CHAR-EXIT.
070900     EXIT.
071000
071100*****************************************************************
071200*                           9000-END                            *
071300*****************************************************************
071400 9000-END.
071500
071600     CLOSE PROPERTIES-FILE
071700     CLOSE CSVGEN-OUT-FILE
071800
071900     DISPLAY 'CSVGEN1: OBJETOS GENERADOS    : ' WS-OBJECTS-COUNT
072000     DISPLAY 'CSVGEN1: COLUMNAS DEFINIDAS    : ' WS-CDF-COUNT
072100
072200     STOP RUN
072300     .
