000100*****************************************************************
000200* Program name:    CSHAGG1.                                    *
000300* Original author: gforrich.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 06/02/2024 gforrich      Initial Version - CR10483. Reemplaza *  CR10483
000900*                          el viejo extractor de casos que antes*  CR10483
001000*                          corria aparte del ciclo, a cargo del *  CR10483
001100*                          area de soporte; ahora corre como    *  CR10483
001200*                          paso batch en el z/OS.               *  CR10483
001300* 14/03/2024 gforrich      Subio tablas de estado/timestamps -  *  CR10497
001400*                          CR10497 (ver cpy-CASEWRK).           *  CR10497
001500* 02/05/2024 gforrich      Corrige doble conteo de minutos al   *  CR10503
001600*                          recorrer años bisiestos - CR10503.   *  CR10503
001700* 19/07/2024 mrosales      Age con sentinela -1 y truncamiento  *  CR10511
001800*                          sin redondeo - CR10511.              *  CR10511
001900* 08/11/2024 mrosales      CASEWORK ahora se abre I-O sobre el  *  CR10529
002000*                          cluster vacio definido por el JCL de *  CR10529
002100*                          IDCAMS; antes se recreaba con OPEN   *  CR10529
002200*                          OUTPUT y perdiamos el browse final   *  CR10529
002300*                          si el paso se reiniciaba - CR10529.  *  CR10529
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  CSHAGG1.
003100 AUTHOR. GUILLERMO FORRICH.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. 06/02/2024.
003400 DATE-COMPILED. 06/02/2024.
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700* Agregador de casos de Salesforce: lee el extracto de detalle  *
003800* de caso y el de historial de estados, acumula un registro     *
003900* por numero de caso en el archivo indexado CASEWORK y emite    *
004000* el resumen case-summary.csv con una columna de tiempo          *
004100* transcurrido por cada estado distinto observado en la corrida.*
004200*****************************************************************
004300*                                                               *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS DIGITS      IS '0' THRU '9'
005200     SWITCH-0 IS CS-DEBUG-SWITCH
005300         ON STATUS IS CS-DEBUG-ON.
005400
005500 INPUT-OUTPUT SECTION.
005600
005700*****************************************************************
005800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005900*****************************************************************
006000 FILE-CONTROL.
006100
006200     SELECT STATUS-HIST-FILE   ASSIGN       TO STAHISTF
006300                                ORGANIZATION IS LINE SEQUENTIAL
006400                                FILE STATUS  IS WS-FILE-STATUS.
006500
006600     SELECT CASE-DETAIL-FILE   ASSIGN       TO CASEDTLF
006700                                ORGANIZATION IS LINE SEQUENTIAL
006800                                FILE STATUS  IS WS-FILE-STATUS.
006900
007000     SELECT CASE-SUMMARY-FILE  ASSIGN       TO CASESUMF
007100                                ORGANIZATION IS LINE SEQUENTIAL
007200                                FILE STATUS  IS WS-FILE-STATUS.
007300
007400     SELECT CASEWORK-FILE      ASSIGN       TO CASEWRKF
007500                                ORGANIZATION IS INDEXED
007600                                ACCESS MODE  IS DYNAMIC
007700                                RECORD KEY   IS CWK-CASE-NUMBER
007800                                FILE STATUS  IS WS-CWK-STATUS.
007900
008000*****************************************************************
008100*                                                               *
008200*                      D A T A   D I V I S I O N                *
008300*                                                               *
008400*****************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  STATUS-HIST-FILE
008900     LABEL RECORDS ARE OMITTED.
009000 01  HST-LINE-REC.
009100     05  HST-LINE-BUFFER                    PIC X(290).
009200     05  FILLER                             PIC X(10).
009300
009400 FD  CASE-DETAIL-FILE
009500     LABEL RECORDS ARE OMITTED.
009600 01  DET-LINE-REC.
009700     05  DET-LINE-BUFFER                    PIC X(590).
009800     05  FILLER                             PIC X(10).
009900
010000 FD  CASE-SUMMARY-FILE
010100     LABEL RECORDS ARE OMITTED.
010200 01  SUM-LINE-REC.
010300     05  SUM-LINE-RECORD                    PIC X(3990).
010400     05  FILLER                             PIC X(10).
010500
010600 FD  CASEWORK-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 7124 CHARACTERS.
010900 01  CWK-CASEWORK-REC.
011000     COPY CASEWRK.
011100
011200 WORKING-STORAGE SECTION.
011300
011400*****************************************************************
011500*                    DEFINICION DE CONSTANTES                   *
011600*****************************************************************
011700 01  CT-CONSTANTES.
011800     05  CT-ESCALADO-CORTO           PIC X(09) VALUE 'Escalated'.
011900     05  CT-ESCALADO-LARGO           PIC X(25) VALUE
012000         'Escalated to Engineering'.
012100     05  CT-EVENTO-STATUS            PIC X(06) VALUE 'Status'.
012200     05  CT-ESTADO-NEW               PIC X(03) VALUE 'New'.
012300     05  CT-ESTADO-CLOSED            PIC X(06) VALUE 'Closed'.
012400     05  CT-TIME-UNIT                PIC X(02) VALUE 'HR'.
012500     05  FILLER                      PIC X(10).
012600
012700*****************************************************************
012800*                    DEFINICION DE CONTADORES                   *
012900*****************************************************************
013000 01  CN-CONTADORES.
013100     05  CN-HIST-LEIDOS              PIC 9(07) COMP-3 VALUE 0.
013200     05  CN-DETALLE-LEIDOS           PIC 9(07) COMP-3 VALUE 0.
013300     05  CN-CASOS-ESCRITOS           PIC 9(07) COMP-3 VALUE 0.
013400     05  FILLER                      PIC X(10).
013500
013600*****************************************************************
013700*                    DEFINICION DE SWITCHES                     *
013800*****************************************************************
013900 01  SCHALTER.
014000     05  WS-FILE-STATUS              PIC X(02) VALUE SPACE.
014100         88  FS-88-OK                          VALUE '00'.
014200         88  FS-88-EOF                         VALUE '10'.
014300     05  WS-CWK-STATUS               PIC X(02) VALUE SPACE.
014400         88  FS-88-CWK-OK                      VALUE '00'.
014500         88  FS-88-CWK-NOTFND                  VALUE '23'.
014600     05  HST-EOF-SW                  PIC X(01) VALUE 'N'.
014700         88  HST-88-EOF                        VALUE 'Y'.
014800     05  HST-HDR-SW                  PIC X(01) VALUE 'N'.
014900         88  HST-88-HDR-READ                   VALUE 'Y'.
015000     05  DET-EOF-SW                  PIC X(01) VALUE 'N'.
015100         88  DET-88-EOF                        VALUE 'Y'.
015200     05  DET-HDR-SW                  PIC X(01) VALUE 'N'.
015300         88  DET-88-HDR-READ                   VALUE 'Y'.
015400     05  WS-NEW-CASE-SW              PIC X(01) VALUE 'N'.
015500         88  WS-88-NEW-CASE                    VALUE 'Y'.
015600     05  WS-BROWSE-EOF               PIC X(01) VALUE 'N'.
015700         88  WS-88-BROWSE-EOF                  VALUE 'Y'.
015800     05  FILLER                      PIC X(10).
015900
016000*****************************************************************
016100*                     DEFINICION DE VARIABLES                   *
016200*****************************************************************
016300 01  WS-LOOKUP-KEY                   PIC X(20).
016400
016500 01  WS-GLOBAL-STATUS-LIST.
016600     05  WS-STATUS-COUNT             PIC S9(04) COMP VALUE 0.
016700     05  WS-STATUS-NAME-TBL OCCURS 20 TIMES
016800                             PIC X(30).
016900     05  FILLER                      PIC X(10).
017000
017100 01  WS-EVENT-AREA.
017200     05  WS-EVENT-STATUS-NAME        PIC X(30).
017300     05  WS-ADD-TS                   PIC S9(09) COMP-3.
017400     05  FILLER                      PIC X(10).
017500
017600 01  WS-TS-PARSE-AREA.
017700     05  WS-TS-TEXT                  PIC X(20).
017800     05  WS-TS-MM                    PIC 9(02).
017900     05  WS-TS-DD                    PIC 9(02).
018000     05  WS-TS-YYYY                  PIC 9(04).
018100     05  WS-TS-HH                    PIC 9(02).
018200     05  WS-TS-MI                    PIC 9(02).
018300     05  WS-TS-AMPM                  PIC X(02).
018400     05  WS-TS-MINUTES               PIC S9(09) COMP-3.
018500     05  FILLER                      PIC X(10).
018600
018700 01  WS-CALC-AREA.
018800     05  WS-CALC-YYYY                PIC 9(04).
018900     05  WS-CALC-MM                  PIC 9(02).
019000     05  WS-CALC-DD                  PIC 9(02).
019100     05  WS-CALC-HH24                PIC 9(02).
019200     05  WS-CALC-MI                  PIC 9(02).
019300     05  WS-CALC-LEAP-YRS            PIC S9(05) COMP.
019400     05  WS-CALC-DAYS                PIC S9(09) COMP-3.
019500     05  WS-CALC-MINUTES             PIC S9(09) COMP-3.
019600     05  FILLER                      PIC X(10).
019700
019800 01  WS-CUM-DAYS-LIT.
019900     05  FILLER PIC X(36) VALUE
020000         '000031059090120151181212243273304334'.
020100 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.
020200     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
020300
020400 01  WS-NOW-MINUTES                  PIC S9(09) COMP-3.
020500 01  WS-TODAY-8                      PIC 9(08).
020600 01  WS-TODAY-R REDEFINES WS-TODAY-8.
020700     05  WS-TODAY-YYYY               PIC 9(04).
020800     05  WS-TODAY-MM                 PIC 9(02).
020900     05  WS-TODAY-DD                 PIC 9(02).
021000 01  WS-TIME-NOW-8                   PIC 9(08).
021100 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW-8.
021200     05  WS-TIME-NOW-HH              PIC 9(02).
021300     05  WS-TIME-NOW-MI              PIC 9(02).
021400     05  WS-TIME-NOW-REST            PIC 9(04).
021500
021600 01  WS-AGE-WORK.
021700     05  WS-AGE-INT-TXT              PIC X(10).
021800     05  WS-AGE-INT-NUM              PIC S9(09) COMP-3.
021900     05  WS-AGE-CHAR                 PIC X(01).
022000     05  WS-AGE-DIGIT                PIC 9(01).
022100     05  WS-AGE-VALID-SW             PIC X(01).
022200         88  WS-AGE-VALID                      VALUE 'Y'.
022300     05  WS-AGE-SEEN-SW              PIC X(01).
022400         88  WS-AGE-88-DIGIT-SEEN               VALUE 'Y'.
022500     05  WS-I                        PIC S9(04) COMP.
022600     05  FILLER                      PIC X(10).
022700
022800*****************************************************************
022900*                  DEFINICION DE AREAS DE TRABAJO                *
023000*****************************************************************
023100 01  WS-CASEDTL-REC.
023200     COPY CASEDTL.
023300 01  WS-STAHIST-REC.
023400     COPY STAHIST.
023500 01  WS-CASESUM-REC.
023600     COPY CASESUM.
023700 01  CSH-LINK-AREA.
023800     COPY CSHLINK.
023900
024000 01  WS-OUT-AREA.
024100     05  CSL-OUTPUT-LINE             PIC X(4000).
024200     05  WS-OUT-PTR                  PIC S9(04) COMP.
024300     05  FILLER                      PIC X(10).
024400
024500 01  WS-TRIM-AREA.
024600     05  WS-TRIM-SOURCE              PIC X(200).
024700     05  WS-TRIM-LEN                 PIC S9(04) COMP.
024800     05  FILLER                      PIC X(10).
024900
025000 01  WS-SEARCH-IDX                   PIC S9(04) COMP.
025100
025200*****************************************************************
025300*                                                               *
025400*              P R O C E D U R E   D I V I S I O N              *
025500*                                                               *
025600*****************************************************************
025700 PROCEDURE DIVISION.
025800
025900     PERFORM 1000-START
026000        THRU 1000-START-EXIT
026100
026200     PERFORM 2000-PROCESS-HISTORY
026300        THRU 2000-PROCESS-HISTORY-EXIT
026400        UNTIL HST-88-EOF
026500
026600     PERFORM 3000-PROCESS-DETAIL
026700        THRU 3000-PROCESS-DETAIL-EXIT
026800        UNTIL DET-88-EOF
026900
027000     PERFORM 7000-WRITE-SUMMARY
027100        THRU 7000-WRITE-SUMMARY-EXIT
027200
027300     PERFORM 9000-END
027400
027500     .
027600
027700*****************************************************************
027800*                           1000-START                          *
027900*****************************************************************
028000 1000-START.
028100
028200     OPEN INPUT STATUS-HIST-FILE
028300     IF NOT FS-88-OK
028400        DISPLAY 'ERROR OPEN STATUS-HIST-FILE CODE: '
028500                 WS-FILE-STATUS
028600        PERFORM 9000-END
028700     END-IF
028800
028900     OPEN INPUT CASE-DETAIL-FILE
029000     IF NOT FS-88-OK
029100        DISPLAY 'ERROR OPEN CASE-DETAIL-FILE CODE: '
029200                 WS-FILE-STATUS
029300        PERFORM 9000-END
029400     END-IF
029500
029600     OPEN OUTPUT CASE-SUMMARY-FILE
029700     IF NOT FS-88-OK
029800        DISPLAY 'ERROR OPEN CASE-SUMMARY-FILE CODE: '
029900                 WS-FILE-STATUS
030000        PERFORM 9000-END
030100     END-IF
030200
030300**  ---> el cluster CASEWORK lo define el IDCAMS del JCL,
030400**  ---> vacio, antes de correr este paso - ver CR10529.
030500     OPEN I-O CASEWORK-FILE
030600     IF NOT FS-88-CWK-OK
030700        DISPLAY 'ERROR OPEN CASEWORK-FILE CODE: ' WS-CWK-STATUS
030800        PERFORM 9000-END
030900     END-IF
031000
031100     PERFORM 8900-CALC-NOW
031200        THRU 8900-CALC-NOW-EXIT
031300
031400**  ---> descarta renglon de encabezado de cada CSV de entrada
031500     READ STATUS-HIST-FILE
031600        AT END MOVE 'Y' TO HST-EOF-SW
031700     END-READ
031800     READ CASE-DETAIL-FILE
031900        AT END MOVE 'Y' TO DET-EOF-SW
032000     END-READ
032100
032200     IF NOT HST-88-EOF
032300        PERFORM 2100-READ-HISTORY
032400           THRU 2100-READ-HISTORY-EXIT
032500     END-IF
032600     IF NOT DET-88-EOF
032700        PERFORM 3100-READ-DETAIL
032800           THRU 3100-READ-DETAIL-EXIT
032900     END-IF
033000
033100     .
033200 1000-START-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600*                     2000-PROCESS-HISTORY                      *
033700*****************************************************************
033800 2000-PROCESS-HISTORY.
033900
034000     PERFORM 2200-CORRECT-STATUS
034100        THRU 2200-CORRECT-STATUS-EXIT
034200
034300     MOVE HST-CASE-NUMBER TO WS-LOOKUP-KEY
034400     PERFORM 2300-FIND-OR-ADD-CASE
034500        THRU 2300-FIND-OR-ADD-CASE-EXIT
034600
034700     PERFORM 2350-PARSE-OPEN-CLOSED
034800        THRU 2350-PARSE-OPEN-CLOSED-EXIT
034900
035000     PERFORM 2400-MERGE-REASON
035100        THRU 2400-MERGE-REASON-EXIT
035200
035300     IF HST-FIELD-EVENT EQUAL CT-EVENTO-STATUS
035400        PERFORM 2500-STATUS-EVENT
035500           THRU 2500-STATUS-EVENT-EXIT
035600     END-IF
035700
035800     PERFORM 2600-STORE-CASE
035900        THRU 2600-STORE-CASE-EXIT
036000
036100     PERFORM 2100-READ-HISTORY
036200        THRU 2100-READ-HISTORY-EXIT
036300
036400     .
036500 2000-PROCESS-HISTORY-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900*                      2100-READ-HISTORY                        *
037000*****************************************************************
037100 2100-READ-HISTORY.
037200
037300     READ STATUS-HIST-FILE
037400        AT END
037500           MOVE 'Y' TO HST-EOF-SW
037600        NOT AT END
037700           ADD 1 TO CN-HIST-LEIDOS
037800           PERFORM 2110-PARSE-HISTORY
037900              THRU 2110-PARSE-HISTORY-EXIT
038000     END-READ
038100     .
038200 2100-READ-HISTORY-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*                     2110-PARSE-HISTORY                        *
038700* El extracto llega en el orden fijo del convenio con el area   *
038800* de Salesforce (Case Number, Edit Date, Field/Event, Old       *
038900* Value, New Value, Date/Time Opened, Date/Time Closed); no se  *
039000* resuelve por nombre de columna.                                *
039100*****************************************************************
039200 2110-PARSE-HISTORY.
039300
039400     UNSTRING HST-LINE-BUFFER DELIMITED BY ','
039500              INTO HST-CASE-NUMBER,
039600                   HST-EDIT-DATE-TXT,
039700                   HST-FIELD-EVENT,
039800                   HST-OLD-VALUE,
039900                   HST-NEW-VALUE,
040000                   HST-OPENED-TXT,
040100                   HST-CLOSED-TXT
040200     .
040300 2110-PARSE-HISTORY-EXIT.
040400     EXIT.
040500
040600*****************************************************************
040700*                     2200-CORRECT-STATUS                       *
040800*****************************************************************
040900 2200-CORRECT-STATUS.
041000
041100     IF HST-OLD-VALUE EQUAL CT-ESCALADO-CORTO
041200        MOVE CT-ESCALADO-LARGO TO HST-OLD-VALUE
041300     END-IF
041400     IF HST-NEW-VALUE EQUAL CT-ESCALADO-CORTO
041500        MOVE CT-ESCALADO-LARGO TO HST-NEW-VALUE
041600     END-IF
041700     .
041800 2200-CORRECT-STATUS-EXIT.
041900     EXIT.
042000
042100*****************************************************************
042200*                    2300-FIND-OR-ADD-CASE                      *
042300* Acumulador indexado por numero de caso: busca la clave en el  *
042400* indexado CASEWORK; si no existe todavia, arranca un registro  *
042500* nuevo para ese caso.                                          *
042600*****************************************************************
042700 2300-FIND-OR-ADD-CASE.
042800
042900     MOVE WS-LOOKUP-KEY TO CWK-CASE-NUMBER
043000     READ CASEWORK-FILE
043100        INVALID KEY
043200           MOVE 'Y' TO WS-NEW-CASE-SW
043300           INITIALIZE CWK-CASEWORK-REC
043400           MOVE WS-LOOKUP-KEY TO CWK-CASE-NUMBER
043500        NOT INVALID KEY
043600           MOVE 'N' TO WS-NEW-CASE-SW
043700     END-READ
043800     .
043900 2300-FIND-OR-ADD-CASE-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300*                   2350-PARSE-OPEN-CLOSED                      *
044400*****************************************************************
044500 2350-PARSE-OPEN-CLOSED.
044600
044700     IF NOT CWK-88-OPENED-SET AND HST-OPENED-TXT NOT EQUAL SPACES
044800        MOVE HST-OPENED-TXT TO WS-TS-TEXT
044900        PERFORM 8100-PARSE-TS
045000           THRU 8100-PARSE-TS-EXIT
045100        MOVE HST-OPENED-TXT  TO CWK-OPENED-TXT
045200        MOVE WS-TS-MINUTES   TO CWK-OPENED-MINUTES
045300        SET CWK-88-OPENED-SET TO TRUE
045400     END-IF
045500
045600     IF NOT CWK-88-CLOSED-SET AND HST-CLOSED-TXT NOT EQUAL SPACES
045700        MOVE HST-CLOSED-TXT TO WS-TS-TEXT
045800        PERFORM 8100-PARSE-TS
045900           THRU 8100-PARSE-TS-EXIT
046000        MOVE HST-CLOSED-TXT  TO CWK-CLOSED-TXT
046100        MOVE WS-TS-MINUTES   TO CWK-CLOSED-MINUTES
046200        SET CWK-88-CLOSED-SET TO TRUE
046300     END-IF
046400     .
046500 2350-PARSE-OPEN-CLOSED-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900*                    2400-MERGE-REASON                          *
047000* El extracto de historial no trae Case Reason; el merge first- *
047100* value-wins para ese campo solo ocurre en el pase de detalle   *
047200* (ver 3400-MERGE-DETAIL-FIELDS). Se deja este parrafo para     *
047300* conservar la forma de dos pases del diseño original.          *
047400*****************************************************************
047500 2400-MERGE-REASON.
047600
047700     CONTINUE
047800     .
047900 2400-MERGE-REASON-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300*                     2500-STATUS-EVENT                         *
048400*****************************************************************
048500 2500-STATUS-EVENT.
048600
048700     MOVE HST-EDIT-DATE-TXT TO WS-TS-TEXT
048800     PERFORM 8100-PARSE-TS
048900        THRU 8100-PARSE-TS-EXIT
049000
049100     MOVE HST-NEW-VALUE      TO WS-EVENT-STATUS-NAME
049200     PERFORM 2530-TRACK-STATUS-NAME
049300        THRU 2530-TRACK-STATUS-NAME-EXIT
049400     MOVE WS-TS-MINUTES      TO WS-ADD-TS
049500     PERFORM 2510-ADD-ENTERED-TS
049600        THRU 2510-ADD-ENTERED-TS-EXIT
049700
049800     MOVE HST-OLD-VALUE      TO WS-EVENT-STATUS-NAME
049900     PERFORM 2530-TRACK-STATUS-NAME
050000        THRU 2530-TRACK-STATUS-NAME-EXIT
050100     MOVE WS-TS-MINUTES      TO WS-ADD-TS
050200     PERFORM 2520-ADD-EXITED-TS
050300        THRU 2520-ADD-EXITED-TS-EXIT
050400
050500     IF HST-OLD-VALUE EQUAL CT-ESTADO-NEW
050600        MOVE CWK-OPENED-MINUTES TO WS-ADD-TS
050700        PERFORM 2510-ADD-ENTERED-TS
050800           THRU 2510-ADD-ENTERED-TS-EXIT
050900     END-IF
051000     .
051100 2500-STATUS-EVENT-EXIT.
051200     EXIT.
051300
051400*****************************************************************
051500*                    2505-FIND-STATUS-SLOT                      *
051600*****************************************************************
051700 2505-FIND-STATUS-SLOT.
051800
051900     SET CWK-STAT-IDX TO 1
052000     PERFORM 2506-SCAN-SLOT
052100        THRU 2506-SCAN-SLOT-EXIT
052200        UNTIL CWK-STAT-IDX > CWK-STATUS-COUNT
052300           OR CWK-STAT-NAME(CWK-STAT-IDX) EQUAL
052400              WS-EVENT-STATUS-NAME
052500
052600     IF CWK-STAT-IDX > CWK-STATUS-COUNT
052700        IF CWK-STATUS-COUNT < 20
052800           ADD 1 TO CWK-STATUS-COUNT
052900           SET CWK-STAT-IDX TO CWK-STATUS-COUNT
053000           MOVE WS-EVENT-STATUS-NAME TO CWK-STAT-NAME(CWK-STAT-IDX
053100           MOVE ZERO TO CWK-ENTERED-COUNT(CWK-STAT-IDX)
053200           MOVE ZERO TO CWK-EXITED-COUNT(CWK-STAT-IDX)
053300        ELSE
053400           DISPLAY 'CSHAGG1: TABLA DE ESTADOS LLENA PARA CASO '
053500                    CWK-CASE-NUMBER
053600           SET CWK-STAT-IDX TO CWK-STATUS-COUNT
053700        END-IF
053800     END-IF
053900     .
054000 2505-FIND-STATUS-SLOT-EXIT.
054100     EXIT.
054200
054300 2506-SCAN-SLOT.
054400     SET CWK-STAT-IDX UP BY 1
054500     .
054600 2506-SCAN-SLOT-EXIT.
054700     EXIT.
054800
054900*****************************************************************
055000*                    2510-ADD-ENTERED-TS                        *
055100*****************************************************************
055200 2510-ADD-ENTERED-TS.
055300
055400     PERFORM 2505-FIND-STATUS-SLOT
055500        THRU 2505-FIND-STATUS-SLOT-EXIT
055600
055700     IF CWK-ENTERED-COUNT(CWK-STAT-IDX) < 30
055800        ADD 1 TO CWK-ENTERED-COUNT(CWK-STAT-IDX)
055900        MOVE WS-ADD-TS TO
056000             CWK-ENTERED-TS(CWK-STAT-IDX
056100                            CWK-ENTERED-COUNT(CWK-STAT-IDX))
056200     END-IF
056300     .
056400 2510-ADD-ENTERED-TS-EXIT.
056500     EXIT.
056600
056700*****************************************************************
056800*                    2520-ADD-EXITED-TS                         *
056900*****************************************************************
057000 2520-ADD-EXITED-TS.
057100
057200     PERFORM 2505-FIND-STATUS-SLOT
057300        THRU 2505-FIND-STATUS-SLOT-EXIT
057400
057500     IF CWK-EXITED-COUNT(CWK-STAT-IDX) < 30
057600        ADD 1 TO CWK-EXITED-COUNT(CWK-STAT-IDX)
057700        MOVE WS-ADD-TS TO
057800             CWK-EXITED-TS(CWK-STAT-IDX
057900                           CWK-EXITED-COUNT(CWK-STAT-IDX))
058000     END-IF
058100     .
058200 2520-ADD-EXITED-TS-EXIT.
058300     EXIT.
058400
058500*****************************************************************
058600*                  2530-TRACK-STATUS-NAME                       *
058700* Lista global de estados distintos, para las columnas del      *
058800* encabezado. Se ordena una sola vez en 7350, al final.          *
058900*****************************************************************
059000 2530-TRACK-STATUS-NAME.
059100
059200     MOVE 1 TO WS-SEARCH-IDX
059300     PERFORM 2531-SCAN-GLOBAL
059400        THRU 2531-SCAN-GLOBAL-EXIT
059500        UNTIL WS-SEARCH-IDX > WS-STATUS-COUNT
059600           OR WS-STATUS-NAME-TBL(WS-SEARCH-IDX) EQUAL
059700              WS-EVENT-STATUS-NAME
059800
059900     IF WS-SEARCH-IDX > WS-STATUS-COUNT
060000        IF WS-STATUS-COUNT < 20
060100           ADD 1 TO WS-STATUS-COUNT
060200           MOVE WS-EVENT-STATUS-NAME
060300             TO WS-STATUS-NAME-TBL(WS-STATUS-COUNT)
060400        END-IF
060500     END-IF
060600     .
060700 2530-TRACK-STATUS-NAME-EXIT.
060800     EXIT.
060900
061000 2531-SCAN-GLOBAL.
061100     ADD 1 TO WS-SEARCH-IDX
061200     .
061300 2531-SCAN-GLOBAL-EXIT.
061400     EXIT.
061500
061600*****************************************************************
061700*                    2600-STORE-CASE                            *
061800*****************************************************************
061900 2600-STORE-CASE.
062000
062100     IF WS-88-NEW-CASE
062200        WRITE CWK-CASEWORK-REC
062300        IF NOT FS-88-CWK-OK
062400           DISPLAY 'ERROR WRITE CASEWORK-FILE: ' WS-CWK-STATUS
062500        END-IF
062600     ELSE
062700        REWRITE CWK-CASEWORK-REC
062800        IF NOT FS-88-CWK-OK
062900           DISPLAY 'ERROR REWRITE CASEWORK-FILE: ' WS-CWK-STATUS
063000        END-IF
063100     END-IF
063200     .
063300 2600-STORE-CASE-EXIT.
063400     EXIT.
063500
063600*****************************************************************
063700*                     3000-PROCESS-DETAIL                       *
063800*****************************************************************
063900 3000-PROCESS-DETAIL.
064000
064100     PERFORM 3200-CORRECT-STATUS
064200        THRU 3200-CORRECT-STATUS-EXIT
064300
064400     MOVE DET0-CASE-NUMBER TO WS-LOOKUP-KEY
064500     PERFORM 2300-FIND-OR-ADD-CASE
064600        THRU 2300-FIND-OR-ADD-CASE-EXIT
064700
064800     PERFORM 3350-PARSE-OPEN-CLOSED
064900        THRU 3350-PARSE-OPEN-CLOSED-EXIT
065000
065100     PERFORM 3400-MERGE-DETAIL-FIELDS
065200        THRU 3400-MERGE-DETAIL-FIELDS-EXIT
065300
065400     PERFORM 3450-PARSE-AGE
065500        THRU 3450-PARSE-AGE-EXIT
065600
065700     PERFORM 2600-STORE-CASE
065800        THRU 2600-STORE-CASE-EXIT
065900
066000     PERFORM 3100-READ-DETAIL
066100        THRU 3100-READ-DETAIL-EXIT
066200
066300     .
066400 3000-PROCESS-DETAIL-EXIT.
066500     EXIT.
066600
066700*****************************************************************
066800*                       3100-READ-DETAIL                        *
066900*****************************************************************
067000 3100-READ-DETAIL.
067100
067200     READ CASE-DETAIL-FILE
067300        AT END
067400           MOVE 'Y' TO DET-EOF-SW
067500        NOT AT END
067600           ADD 1 TO CN-DETALLE-LEIDOS
067700           PERFORM 3110-PARSE-DETAIL
067800              THRU 3110-PARSE-DETAIL-EXIT
067900     END-READ
068000     .
068100 3100-READ-DETAIL-EXIT.
068200     EXIT.
068300
068400 3110-PARSE-DETAIL.
068500     UNSTRING DET-LINE-BUFFER DELIMITED BY ','
068600              INTO DET0-CASE-NUMBER,
068700                   DET0-PRIORITY,
068800                   DET0-OPENED-TXT,
068900                   DET0-CLOSED-TXT,
069000                   DET0-ACCOUNT-NAME,
069100                   DET0-AGE-TXT,
069200                   DET0-CASE-OWNER,
069300                   DET0-STATUS,
069400                   DET0-SUBJECT,
069500                   DET0-TYPE,
069600                   DET0-CASE-REASON
069700     .
069800 3110-PARSE-DETAIL-EXIT.
069900     EXIT.
070000
070100*****************************************************************
070200*                     3200-CORRECT-STATUS                       *
070300*****************************************************************
070400 3200-CORRECT-STATUS.
070500
070600     IF DET0-STATUS EQUAL CT-ESCALADO-CORTO
070700        MOVE CT-ESCALADO-LARGO TO DET0-STATUS
070800     END-IF
070900     .
071000 3200-CORRECT-STATUS-EXIT.
071100     EXIT.
071200
071300*****************************************************************
071400*                   3350-PARSE-OPEN-CLOSED                      *
071500*****************************************************************
071600 3350-PARSE-OPEN-CLOSED.
071700
071800     IF NOT CWK-88-OPENED-SET AND DET0-OPENED-TXT NOT EQUAL SPACES
071900        MOVE DET0-OPENED-TXT TO WS-TS-TEXT
072000        PERFORM 8100-PARSE-TS
072100           THRU 8100-PARSE-TS-EXIT
072200        MOVE DET0-OPENED-TXT  TO CWK-OPENED-TXT
072300        MOVE WS-TS-MINUTES    TO CWK-OPENED-MINUTES
072400        SET CWK-88-OPENED-SET TO TRUE
072500     END-IF
072600
072700     IF NOT CWK-88-CLOSED-SET AND DET0-CLOSED-TXT NOT EQUAL SPACES
072800        MOVE DET0-CLOSED-TXT TO WS-TS-TEXT
072900        PERFORM 8100-PARSE-TS
073000           THRU 8100-PARSE-TS-EXIT
073100        MOVE DET0-CLOSED-TXT  TO CWK-CLOSED-TXT
073200        MOVE WS-TS-MINUTES    TO CWK-CLOSED-MINUTES
073300        SET CWK-88-CLOSED-SET TO TRUE
073400     END-IF
073500     .
073600 3350-PARSE-OPEN-CLOSED-EXIT.
073700     EXIT.
073800
073900*****************************************************************
074000*                 3400-MERGE-DETAIL-FIELDS                      *
074100*****************************************************************
074200 3400-MERGE-DETAIL-FIELDS.
074300
074400     IF NOT CWK-88-PRIORITY-SET AND DET0-PRIORITY NOT EQUAL SPACES
074500        MOVE DET0-PRIORITY TO CWK-PRIORITY
074600        SET CWK-88-PRIORITY-SET TO TRUE
074700     END-IF
074800
074900     IF NOT CWK-88-OWNER-SET AND DET0-CASE-OWNER NOT EQUAL SPACES
075000        MOVE DET0-CASE-OWNER TO CWK-CASE-OWNER
075100        SET CWK-88-OWNER-SET TO TRUE
075200     END-IF
075300
075400     IF NOT CWK-88-ACCOUNT-SET
075500             AND DET0-ACCOUNT-NAME NOT EQUAL SPACES
075600        MOVE DET0-ACCOUNT-NAME TO CWK-ACCOUNT-NAME
075700        SET CWK-88-ACCOUNT-SET TO TRUE
075800     END-IF
075900
076000     IF NOT CWK-88-STATUS-SET AND DET0-STATUS NOT EQUAL SPACES
076100        MOVE DET0-STATUS TO CWK-STATUS
076200        SET CWK-88-STATUS-SET TO TRUE
076300     END-IF
076400
076500     IF NOT CWK-88-SUBJECT-SET AND DET0-SUBJECT NOT EQUAL SPACES
076600        MOVE DET0-SUBJECT TO CWK-SUBJECT
076700        SET CWK-88-SUBJECT-SET TO TRUE
076800     END-IF
076900
077000     IF NOT CWK-88-TYPE-SET AND DET0-TYPE NOT EQUAL SPACES
077100        MOVE DET0-TYPE TO CWK-TYPE
077200        SET CWK-88-TYPE-SET TO TRUE
077300     END-IF
077400
077500     IF NOT CWK-88-REASON-SET AND DET0-CASE-REASON NOT EQUAL SPACE
077600        MOVE DET0-CASE-REASON TO CWK-CASE-REASON
077700        SET CWK-88-REASON-SET TO TRUE
077800     END-IF
077900     .
078000 3400-MERGE-DETAIL-FIELDS-EXIT.
078100     EXIT.
078200
078300*****************************************************************
078400*                     3450-PARSE-AGE                            *
078500* Age se guarda truncado (sin redondear). Si no se puede leer   *
078600* como numero, se guarda el sentinela -1 y no se vuelve a tocar.*
078700*****************************************************************
078800 3450-PARSE-AGE.
078900
079000     IF NOT CWK-88-AGE-SET
079100        MOVE SPACES TO WS-AGE-INT-TXT
079200        UNSTRING DET0-AGE-TXT DELIMITED BY '.'
079300                 INTO WS-AGE-INT-TXT
079400
079500        PERFORM 8150-VALIDATE-AGE-TEXT
079600           THRU 8150-VALIDATE-AGE-TEXT-EXIT
079700
079800        IF WS-AGE-VALID
079900           MOVE WS-AGE-INT-NUM TO CWK-AGE-HOURS
080000        ELSE
080100           MOVE -1             TO CWK-AGE-HOURS
080200        END-IF
080300        SET CWK-88-AGE-SET TO TRUE
080400     END-IF
080500     .
080600 3450-PARSE-AGE-EXIT.
080700     EXIT.
080800
080900*****************************************************************
081000*                    7000-WRITE-SUMMARY                         *
081100*****************************************************************
081200 7000-WRITE-SUMMARY.
081300
081400     PERFORM 7350-SORT-STATUS-NAMES
081500        THRU 7350-SORT-STATUS-NAMES-EXIT
081600
081700     PERFORM 7300-WRITE-HEADER
081800        THRU 7300-WRITE-HEADER-EXIT
081900
082000     MOVE LOW-VALUES TO CWK-CASE-NUMBER
082100     START CASEWORK-FILE KEY IS NOT LESS THAN CWK-CASE-NUMBER
082200        INVALID KEY
082300           MOVE 'Y' TO WS-BROWSE-EOF
082400     END-START
082500
082600     PERFORM 7200-NEXT-CASE
082700        THRU 7200-NEXT-CASE-EXIT
082800        UNTIL WS-88-BROWSE-EOF
082900     .
083000 7000-WRITE-SUMMARY-EXIT.
083100     EXIT.
083200
083300*****************************************************************
083400*                     7200-NEXT-CASE                            *
083500*****************************************************************
083600 7200-NEXT-CASE.
083700
083800     READ CASEWORK-FILE NEXT RECORD
083900        AT END
084000           MOVE 'Y' TO WS-BROWSE-EOF
084100     END-READ
084200
084300     IF NOT WS-88-BROWSE-EOF
084400        PERFORM 7400-BUILD-DATA-ROW
084500           THRU 7400-BUILD-DATA-ROW-EXIT
084600        ADD 1 TO CN-CASOS-ESCRITOS
084700     END-IF
084800     .
084900 7200-NEXT-CASE-EXIT.
085000     EXIT.
085100
085200*****************************************************************
085300*                    7300-WRITE-HEADER                          *
085400*****************************************************************
085500 7300-WRITE-HEADER.
085600
085700     MOVE SPACES TO CSL-OUTPUT-LINE
085800     MOVE 1      TO WS-OUT-PTR
085900
086000     MOVE 'Case Number'   TO WS-TRIM-SOURCE
086100     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
086200     MOVE 'Priority'      TO WS-TRIM-SOURCE
086300     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
086400     MOVE 'Case Owner'    TO WS-TRIM-SOURCE
086500     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
086600     MOVE 'Account Name'  TO WS-TRIM-SOURCE
086700     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
086800     MOVE 'Status'        TO WS-TRIM-SOURCE
086900     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
087000     MOVE 'Subject'       TO WS-TRIM-SOURCE
087100     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
087200     MOVE 'Type'          TO WS-TRIM-SOURCE
087300     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
087400     MOVE 'Case Reason'   TO WS-TRIM-SOURCE
087500     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
087600     MOVE 'Date/Time Opened' TO WS-TRIM-SOURCE
087700     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
087800     MOVE 'Date/Time Closed' TO WS-TRIM-SOURCE
087900     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
088000
088100     MOVE 1 TO WS-SEARCH-IDX
088200     PERFORM 7310-APPEND-STATUS-HEADER
088300        THRU 7310-APPEND-STATUS-HEADER-EXIT
088400        VARYING WS-SEARCH-IDX FROM 1 BY 1
088500        UNTIL WS-SEARCH-IDX > WS-STATUS-COUNT
088600
088700     MOVE 'Age (Hours)' TO WS-TRIM-SOURCE
088800     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
088900
089000     WRITE SUM-LINE-REC FROM CSL-OUTPUT-LINE
089100     .
089200 7300-WRITE-HEADER-EXIT.
089300     EXIT.
089400
089500 7310-APPEND-STATUS-HEADER.
089600     MOVE WS-STATUS-NAME-TBL(WS-SEARCH-IDX) TO WS-TRIM-SOURCE
089700     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
089800     .
089900 7310-APPEND-STATUS-HEADER-EXIT.
090000     EXIT.
090100
090200*****************************************************************
090300*                   7350-SORT-STATUS-NAMES                      *
090400*****************************************************************
090500 7350-SORT-STATUS-NAMES.
090600
090700     PERFORM 7360-OUTER-PASS
090800        THRU 7360-OUTER-PASS-EXIT
090900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= WS-STATUS-COUNT
091000     .
091100 7350-SORT-STATUS-NAMES-EXIT.
091200     EXIT.
091300
091400 7360-OUTER-PASS.
091500     PERFORM 7370-INNER-COMPARE
091600        THRU 7370-INNER-COMPARE-EXIT
091700        VARYING WS-SEARCH-IDX FROM 1 BY 1
091800        UNTIL WS-SEARCH-IDX > WS-STATUS-COUNT - WS-I
091900     .
092000 7360-OUTER-PASS-EXIT.
092100     EXIT.
092200
092300 7370-INNER-COMPARE.
092400     IF WS-STATUS-NAME-TBL(WS-SEARCH-IDX) GREATER THAN
092500        WS-STATUS-NAME-TBL(WS-SEARCH-IDX + 1)
092600        MOVE WS-STATUS-NAME-TBL(WS-SEARCH-IDX)     TO WS-TRIM-SOUR
092700        MOVE WS-STATUS-NAME-TBL(WS-SEARCH-IDX + 1)
092800          TO WS-STATUS-NAME-TBL(WS-SEARCH-IDX)
092900        MOVE WS-TRIM-SOURCE(1:30)
093000          TO WS-STATUS-NAME-TBL(WS-SEARCH-IDX + 1)
093100     END-IF
093200     .
093300 7370-INNER-COMPARE-EXIT.
093400     EXIT.
093500
093600*****************************************************************
093700*                    7400-BUILD-DATA-ROW                        *
093800*****************************************************************
093900 7400-BUILD-DATA-ROW.
094000
094100     MOVE SPACES TO CSL-OUTPUT-LINE
094200     MOVE 1      TO WS-OUT-PTR
094300
094400**  ---> se arma primero el registro fijo CASESUM-REC y de ahi
094500**  ---> se serializa a CSV, en vez de ir directo de CASEWORK
094600**  ---> al renglon de salida - facilita agregar columnas fijas
094700**  ---> nuevas sin tocar el armado de comillas/comas.
094800     MOVE CWK-CASE-NUMBER  TO SUM-CASE-NUMBER
094900     MOVE CWK-PRIORITY     TO SUM-PRIORITY
095000     MOVE CWK-CASE-OWNER   TO SUM-CASE-OWNER
095100     MOVE CWK-ACCOUNT-NAME TO SUM-ACCOUNT-NAME
095200     MOVE CWK-STATUS       TO SUM-STATUS
095300     MOVE CWK-SUBJECT      TO SUM-SUBJECT
095400     MOVE CWK-TYPE         TO SUM-TYPE
095500     MOVE CWK-CASE-REASON  TO SUM-CASE-REASON
095600     MOVE CWK-OPENED-TXT   TO SUM-OPENED-TXT
095700     MOVE CWK-CLOSED-TXT   TO SUM-CLOSED-TXT
095800     MOVE CWK-AGE-HOURS    TO SUM-AGE-HOURS
095900
096000     MOVE SUM-CASE-NUMBER  TO WS-TRIM-SOURCE
096100     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
096200     MOVE SUM-PRIORITY     TO WS-TRIM-SOURCE
096300     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
096400     MOVE SUM-CASE-OWNER   TO WS-TRIM-SOURCE
096500     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
096600     MOVE SUM-ACCOUNT-NAME TO WS-TRIM-SOURCE
096700     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
096800     MOVE SUM-STATUS       TO WS-TRIM-SOURCE
096900     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
097000     MOVE SUM-SUBJECT      TO WS-TRIM-SOURCE
097100     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
097200     MOVE SUM-TYPE         TO WS-TRIM-SOURCE
097300     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
097400     MOVE SUM-CASE-REASON  TO WS-TRIM-SOURCE
097500     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
097600     MOVE SUM-OPENED-TXT   TO WS-TRIM-SOURCE
097700     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
097800     MOVE SUM-CLOSED-TXT   TO WS-TRIM-SOURCE
097900     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
098000
098100     MOVE 1 TO WS-SEARCH-IDX
098200     PERFORM 7450-APPEND-STATUS-TIME
098300        THRU 7450-APPEND-STATUS-TIME-EXIT
098400        VARYING WS-SEARCH-IDX FROM 1 BY 1
098500        UNTIL WS-SEARCH-IDX > WS-STATUS-COUNT
098600
098700     MOVE SUM-AGE-HOURS TO WS-TRIM-SOURCE
098800     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
098900
099000     WRITE SUM-LINE-REC FROM CSL-OUTPUT-LINE
099100     .
099200 7400-BUILD-DATA-ROW-EXIT.
099300     EXIT.
099400
099500*****************************************************************
099600*                  7450-APPEND-STATUS-TIME                      *
099700*****************************************************************
099800 7450-APPEND-STATUS-TIME.
099900
100000     MOVE WS-STATUS-NAME-TBL(WS-SEARCH-IDX) TO CSH-STATUS-NAME
100100     SET CWK-STAT-IDX TO 1
100200     PERFORM 7460-FIND-CASE-STATUS
100300        THRU 7460-FIND-CASE-STATUS-EXIT
100400        UNTIL CWK-STAT-IDX > CWK-STATUS-COUNT
100500           OR CWK-STAT-NAME(CWK-STAT-IDX) EQUAL
100600              WS-STATUS-NAME-TBL(WS-SEARCH-IDX)
100700
100800     IF CWK-STAT-IDX > CWK-STATUS-COUNT
100900        MOVE ZERO TO CSH-RESULT-TOTAL
101000     ELSE
101100        MOVE CWK-ENTERED-COUNT(CWK-STAT-IDX) TO CSH-ENTERED-COUNT
101200        MOVE CWK-EXITED-COUNT(CWK-STAT-IDX)  TO CSH-EXITED-COUNT
101300        PERFORM 7465-COPY-TIMESTAMPS
101400           THRU 7465-COPY-TIMESTAMPS-EXIT
101500        MOVE CWK-OPENED-MINUTES TO CSH-CASE-OPENED-MIN
101600        MOVE CWK-CLOSED-MINUTES TO CSH-CASE-CLOSED-MIN
101700        IF CWK-88-CLOSED-SET
101800           SET CSH-88-CLOSED-SET TO TRUE
101900        ELSE
102000           MOVE 'N' TO CSH-CASE-CLOSED-SET
102100        END-IF
102200        MOVE WS-NOW-MINUTES  TO CSH-NOW-MINUTES
102300        MOVE CT-TIME-UNIT    TO CSH-TIME-UNIT
102400        CALL 'CSHTIME' USING CSH-LINK-AREA
102500     END-IF
102600
102700     MOVE CSH-RESULT-TOTAL TO WS-TRIM-SOURCE
102800     PERFORM 7420-APPEND-FIELD THRU 7420-APPEND-FIELD-EXIT
102900     .
103000 7450-APPEND-STATUS-TIME-EXIT.
103100     EXIT.
103200
103300 7460-FIND-CASE-STATUS.
103400     SET CWK-STAT-IDX UP BY 1
103500     .
103600 7460-FIND-CASE-STATUS-EXIT.
103700     EXIT.
103800
103900 7465-COPY-TIMESTAMPS.
104000     PERFORM 7466-COPY-ENTERED
104100        THRU 7466-COPY-ENTERED-EXIT
104200        VARYING WS-I FROM 1 BY 1
104300        UNTIL WS-I > CWK-ENTERED-COUNT(CWK-STAT-IDX)
104400     PERFORM 7467-COPY-EXITED
104500        THRU 7467-COPY-EXITED-EXIT
104600        VARYING WS-I FROM 1 BY 1
104700        UNTIL WS-I > CWK-EXITED-COUNT(CWK-STAT-IDX)
104800     .
104900 7465-COPY-TIMESTAMPS-EXIT.
105000     EXIT.
105100
105200 7466-COPY-ENTERED.
105300     MOVE CWK-ENTERED-TS(CWK-STAT-IDX WS-I)
105400       TO CSH-ENTERED-TS(WS-I)
105500     .
105600 7466-COPY-ENTERED-EXIT.
105700     EXIT.
105800
105900 7467-COPY-EXITED.
106000     MOVE CWK-EXITED-TS(CWK-STAT-IDX WS-I)
106100       TO CSH-EXITED-TS(WS-I)
106200     .
106300 7467-COPY-EXITED-EXIT.
106400     EXIT.
106500
106600*****************************************************************
106700*                    7420-APPEND-FIELD                          *
106800* Arma un campo entre comillas dobles, separado por coma, en    *
106900* CSL-OUTPUT-LINE, recortando los espacios finales de           *
107000* WS-TRIM-SOURCE.                                                *
107100*****************************************************************
107200 7420-APPEND-FIELD.
107300
107400     PERFORM 7440-CALC-TRIM-LEN
107500        THRU 7440-CALC-TRIM-LEN-EXIT
107600
107700     IF WS-OUT-PTR > 1
107800        STRING ',' DELIMITED BY SIZE
107900               INTO CSL-OUTPUT-LINE
108000               WITH POINTER WS-OUT-PTR
108100     END-IF
108200
108300     STRING '"' DELIMITED BY SIZE
108400            WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
108500            '"' DELIMITED BY SIZE
108600            INTO CSL-OUTPUT-LINE
108700            WITH POINTER WS-OUT-PTR
108800     .
108900 7420-APPEND-FIELD-EXIT.
109000     EXIT.
109100
109200*****************************************************************
109300*                   7440-CALC-TRIM-LEN                          *
109400*****************************************************************
109500 7440-CALC-TRIM-LEN.
109600
109700     MOVE 200 TO WS-TRIM-LEN
109800     PERFORM 7445-SHRINK-TRIM
109900        THRU 7445-SHRINK-TRIM-EXIT
110000        UNTIL WS-TRIM-LEN EQUAL 0
110100           OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT EQUAL SPACE
110200     IF WS-TRIM-LEN EQUAL 0
110300        MOVE 1 TO WS-TRIM-LEN
110400     END-IF
110500     .
110600 7440-CALC-TRIM-LEN-EXIT.
110700     EXIT.
110800
110900 7445-SHRINK-TRIM.
111000     SUBTRACT 1 FROM WS-TRIM-LEN
111100     .
111200 7445-SHRINK-TRIM-EXIT.
111300     EXIT.
111400
111500*****************************************************************
111600*                      8100-PARSE-TS                            *
111700* Convierte WS-TS-TEXT "MM/dd/yyyy hh:mm aa" a minutos desde el  *
111800* 01/01/1970, dejando el resultado en WS-TS-MINUTES.             *
111900*****************************************************************
112000 8100-PARSE-TS.
112100
112200     MOVE WS-TS-TEXT(1:2)  TO WS-TS-MM
112300     MOVE WS-TS-TEXT(4:2)  TO WS-TS-DD
112400     MOVE WS-TS-TEXT(7:4)  TO WS-TS-YYYY
112500     MOVE WS-TS-TEXT(12:2) TO WS-TS-HH
112600     MOVE WS-TS-TEXT(15:2) TO WS-TS-MI
112700     MOVE WS-TS-TEXT(18:2) TO WS-TS-AMPM
112800
112900     MOVE WS-TS-YYYY TO WS-CALC-YYYY
113000     MOVE WS-TS-MM   TO WS-CALC-MM
113100     MOVE WS-TS-DD   TO WS-CALC-DD
113200     MOVE WS-TS-MI   TO WS-CALC-MI
113300
113400     EVALUATE TRUE
113500        WHEN WS-TS-AMPM EQUAL 'PM' AND WS-TS-HH EQUAL 12
113600             MOVE WS-TS-HH TO WS-CALC-HH24
113700        WHEN WS-TS-AMPM EQUAL 'PM'
113800             COMPUTE WS-CALC-HH24 = WS-TS-HH + 12
113900        WHEN WS-TS-AMPM EQUAL 'AM' AND WS-TS-HH EQUAL 12
114000             MOVE ZERO TO WS-CALC-HH24
114100        WHEN OTHER
114200             MOVE WS-TS-HH TO WS-CALC-HH24
114300     END-EVALUATE
114400
114500     PERFORM 8110-CALC-MINUTES
114600        THRU 8110-CALC-MINUTES-EXIT
114700
114800     MOVE WS-CALC-MINUTES TO WS-TS-MINUTES
114900     .
115000 8100-PARSE-TS-EXIT.
115100     EXIT.
115200
115300*****************************************************************
115400*                    8110-CALC-MINUTES                          *
115500* Rutina de calendario comun, usada desde 8100-PARSE-TS y desde *
115600* 8900-CALC-NOW. Bisiesto aproximado por /4, corregido en       *
115700* CR10503 para no contar 1900 y 2100 como bisiestos.             *
115800*****************************************************************
115900 8110-CALC-MINUTES.
116000
116100     COMPUTE WS-CALC-LEAP-YRS =
116200             (WS-CALC-YYYY - 1969) / 4
116300           - (WS-CALC-YYYY - 1901) / 100
116400
116500     COMPUTE WS-CALC-DAYS =
116600             (WS-CALC-YYYY - 1970) * 365
116700           + WS-CALC-LEAP-YRS
116800           + WS-CUM-DAYS(WS-CALC-MM)
116900           + (WS-CALC-DD - 1)
117000
117100     COMPUTE WS-CALC-MINUTES =
117200             WS-CALC-DAYS * 1440
117300           + WS-CALC-HH24 * 60
117400           + WS-CALC-MI
117500     .
117600 8110-CALC-MINUTES-EXIT.
117700     EXIT.
117800
117900*****************************************************************
118000*                     8150-VALIDATE-AGE-TEXT                    *
118100*****************************************************************
118200 8150-VALIDATE-AGE-TEXT.
118300
118400     MOVE 'Y' TO WS-AGE-VALID-SW
118500     MOVE 'N' TO WS-AGE-SEEN-SW
118600     MOVE ZERO TO WS-AGE-INT-NUM
118700
118800     PERFORM 8155-SCAN-AGE-CHAR
118900        THRU 8155-SCAN-AGE-CHAR-EXIT
119000        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10
119100
119200     IF NOT WS-AGE-88-DIGIT-SEEN
119300        MOVE 'N' TO WS-AGE-VALID-SW
119400     END-IF
119500     .
119600 8150-VALIDATE-AGE-TEXT-EXIT.
119700     EXIT.
119800
119900 8155-SCAN-AGE-CHAR.
120000     MOVE WS-AGE-INT-TXT(WS-I:1) TO WS-AGE-CHAR
120100     EVALUATE TRUE
120200        WHEN WS-AGE-CHAR EQUAL SPACE
120300             CONTINUE
120400        WHEN WS-AGE-CHAR IS DIGITS
120500             MOVE WS-AGE-CHAR TO WS-AGE-DIGIT
120600             COMPUTE WS-AGE-INT-NUM =
120700                     WS-AGE-INT-NUM * 10 + WS-AGE-DIGIT
120800             SET WS-AGE-88-DIGIT-SEEN TO TRUE
120900        WHEN OTHER
121000             MOVE 'N' TO WS-AGE-VALID-SW
121100     END-EVALUATE
121200     .
121300 8155-SCAN-AGE-CHAR-EXIT.
121400     EXIT.
121500
121600*****************************************************************
121700*                     8900-CALC-NOW                              *
121800*****************************************************************
121900 8900-CALC-NOW.
122000
122100     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD
122200     ACCEPT WS-TIME-NOW-8 FROM TIME
122300
122400     MOVE WS-TODAY-YYYY   TO WS-CALC-YYYY
122500     MOVE WS-TODAY-MM     TO WS-CALC-MM
122600     MOVE WS-TODAY-DD     TO WS-CALC-DD
122700     MOVE WS-TIME-NOW-HH  TO WS-CALC-HH24
122800     MOVE WS-TIME-NOW-MI  TO WS-CALC-MI
122900
123000     PERFORM 8110-CALC-MINUTES
123100        THRU 8110-CALC-MINUTES-EXIT
123200
123300     MOVE WS-CALC-MINUTES TO WS-NOW-MINUTES
123400
123500     IF CS-DEBUG-ON
123600        DISPLAY 'CSHAGG1: WS-NOW-MINUTES = ' WS-NOW-MINUTES
123700     END-IF
123800     .
123900 8900-CALC-NOW-EXIT.
124000     EXIT.
124100
124200*****************************************************************
124300*                           9000-END                            *
124400*****************************************************************
124500 9000-END.
124600
124700     CLOSE STATUS-HIST-FILE
124800     CLOSE CASE-DETAIL-FILE
124900     CLOSE CASE-SUMMARY-FILE
125000     CLOSE CASEWORK-FILE
125100
125200     DISPLAY 'CSHAGG1: HISTORIAL LEIDO      : ' CN-HIST-LEIDOS
125300     DISPLAY 'CSHAGG1: DETALLE LEIDO         : ' CN-DETALLE-LEIDOS
125400     DISPLAY 'CSHAGG1: CASOS ESCRITOS        : ' CN-CASOS-ESCRITOS
125500
125600     STOP RUN
125700     .
