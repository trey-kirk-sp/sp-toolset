000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CASEDTL                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO PARA EL DETALLE DE CASO          *
000600*               (EXTRACTO CSV case-detail.csv).                  *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 400 POSICIONES.                          *
001100*           PREFIJO  : DET0.                                    *
001200*                                                                *
001300* Maintenance Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  -------------------------------------*
001600* 06/02/2024 gforrich      Initial version - CR10483.            * CR10483
001700* 19/07/2024 mrosales      Age field kept as text, parsed by     * CR10511
001800*                          CSHAGG1 - CR10511.                    * CR10511
001900******************************************************************
002000
002100     05  CASEDTL-REC.
002200         10  DET0-CASE-NUMBER              PIC X(20).
002300         10  DET0-PRIORITY                 PIC X(20).
002400         10  DET0-OPENED-TXT                PIC X(20).
002500         10  DET0-CLOSED-TXT                PIC X(20).
002600         10  DET0-ACCOUNT-NAME              PIC X(60).
002700         10  DET0-AGE-TXT                   PIC X(12).
002800         10  DET0-CASE-OWNER                PIC X(40).
002900         10  DET0-STATUS                    PIC X(30).
003000         10  DET0-SUBJECT                   PIC X(80).
003100         10  DET0-TYPE                      PIC X(30).
003200         10  DET0-CASE-REASON               PIC X(40).
003300         10  FILLER                         PIC X(28).
