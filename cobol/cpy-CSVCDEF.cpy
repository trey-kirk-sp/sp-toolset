000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CSVCDEF                                    *
000400*                                                                *
000500* DESCRIPCION:  UNA ENTRADA DE LA TABLA DE DEFINICION DE         *
000600*               COLUMNAS DEL GENERADOR DE CSV (csvgen-columns.   *
000700*               properties), MAS SU VALOR ACTUAL Y EL ESTADO     *
000800*               DE CACHE PARA COLUMNAS DERIVADAS NO-MULTI.       *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 706 POSICIONES.                          *
001300*           PREFIJO  : CDF.                                     *
001400*                                                                *
001500* Maintenance Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  -------------------------------------*
001800* 11/09/2024 mrosales      Initial version - CR10560.            * CR10560
001900******************************************************************
002000
002100     05  CDF-NAME                            PIC X(40).
002200     05  CDF-TYPE                            PIC X(12).
002300         88  CDF-88-CONSTANT                           VALUE
002400             'CONSTANT'.
002500         88  CDF-88-INCREMENTER                        VALUE
002600             'INCREMENTER'.
002700         88  CDF-88-DERIVED                            VALUE
002800             'DERIVED'.
002900         88  CDF-88-SERIALFILE                         VALUE
003000             'SERIALFILE'.
003100     05  CDF-MULTI                           PIC X(05).
003200         88  CDF-88-MULTI-TRUE                         VALUE
003300             'TRUE '.
003400     05  CDF-CONSTANT-VALUE                  PIC X(200).
003500     05  CDF-START                           PIC 9(09).
003600     05  CDF-PADDING                         PIC 9(02).
003700     05  CDF-INCREMENT                       PIC 9(09).
003800     05  CDF-FORMAT                          PIC X(200).
003900     05  CDF-SRC-COLUMNS                     PIC X(200).
004000     05  CDF-SERIAL-FILE                     PIC X(200).
004100     05  CDF-CURRENT-VALUE                   PIC X(200).
004200     05  CDF-CACHED                          PIC X(01).
004300         88  CDF-88-CACHED                             VALUE 'Y'.
004400     05  FILLER                              PIC X(20).
