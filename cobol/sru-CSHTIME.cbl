000100*****************************************************************
000200* Program name:    CSHTIME.                                    *
000300* Original author: gforrich.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 06/02/2024 gforrich      Initial Version - CR10483. Calcula   *  CR10483
000900*                          el tiempo transcurrido en un estado  *  CR10483
001000*                          dado, con las reglas de reparo de    *  CR10483
001100*                          CSHAGG1 cuando faltan pares entrada/ *  CR10483
001200*                          salida.                              *  CR10483
001300* 14/03/2024 gforrich      Ordena las listas antes de emparejar*   CR10497
001400*                          entradas/salidas - CR10497.          *  CR10497
001500* 19/07/2024 mrosales      Division configurable por unidad de  *  CR10511
001600*                          tiempo (MS/SC/MI/HR/DA) - CR10511.   *  CR10511
001700*****************************************************************
001800*                                                               *
001900*          I D E N T I F I C A T I O N  D I V I S I O N         *
002000*                                                               *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  CSHTIME.
002400 AUTHOR. GUILLERMO FORRICH.
002500 INSTALLATION. IBM Z/OS.
002600 DATE-WRITTEN. 06/02/2024.
002700 DATE-COMPILED. 06/02/2024.
002800 SECURITY. CONFIDENTIAL.
002900*****************************************************************
003000* Subrutina llamada por CSHAGG1 una vez por cada combinacion    *
003100* caso/estado descubierta en la corrida. Recibe las listas de   *
003200* timestamps de entrada y de salida de ese estado, las repara   *
003300* si vienen incompletas, las ordena, y devuelve el total        *
003400* transcurrido en la unidad de tiempo pedida.                   *
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS DIGITS IS '0' THRU '9'.
004500
004600*****************************************************************
004700*                                                               *
004800*                      D A T A   D I V I S I O N                *
004900*                                                               *
005000*****************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400 01  CT-CONSTANTES.
005500     05  CT-ESTADO-CLOSED            PIC X(30) VALUE 'Closed'.
005600     05  FILLER                      PIC X(10).
005700
005800 01  WS-VARIABLES.
005900     05  WS-I                        PIC S9(04) COMP.
006000     05  WS-J                        PIC S9(04) COMP.
006100     05  WS-MIN-COUNT                PIC S9(04) COMP.
006200     05  WS-MIN-COUNT-X REDEFINES WS-MIN-COUNT
006300                                    PIC X(02).
006400     05  WS-SWAP-TS                  PIC S9(09) COMP-3.
006500     05  WS-SWAP-TS-X REDEFINES WS-SWAP-TS
006600                                    PIC X(05).
006700     05  WS-ELAPSED-MIN-TOTAL        PIC S9(09)V9(04) COMP-3.
006800     05  WS-ELAPSED-MIN-TOTAL-X REDEFINES WS-ELAPSED-MIN-TOTAL
006900                                    PIC X(07).
007000     05  FILLER                      PIC X(10).
007100
007200 LINKAGE SECTION.
007300
007400 01  CSH-LINK-AREA.
007500     COPY CSHLINK.
007600
007700*****************************************************************
007800*                                                               *
007900*              P R O C E D U R E   D I V I S I O N              *
008000*                                                               *
008100*****************************************************************
008200 PROCEDURE DIVISION USING CSH-LINK-AREA.
008300
008400     PERFORM 1000-REPAIR
008500        THRU 1000-REPAIR-EXIT
008600
008700     PERFORM 2000-DEFAULT-SINGLETON
008800        THRU 2000-DEFAULT-SINGLETON-EXIT
008900
009000     PERFORM 3000-SORT-LISTS
009100        THRU 3000-SORT-LISTS-EXIT
009200
009300     PERFORM 4000-SUM-ELAPSED
009400        THRU 4000-SUM-ELAPSED-EXIT
009500
009600     GOBACK
009700     .
009800
009900*****************************************************************
010000*                         1000-REPAIR                           *
010100* Si el estado es Closed y falta la salida, se completa con el  *
010200* "ahora" de la corrida; si es cualquier otro estado y falta la *
010300* entrada, se completa con la apertura del caso.                *
010400*****************************************************************
010500 1000-REPAIR.
010600
010700     IF CSH-STATUS-NAME EQUAL CT-ESTADO-CLOSED
010800        IF CSH-EXITED-COUNT EQUAL ZERO
010900           PERFORM 1100-ADD-EXITED-NOW
011000              THRU 1100-ADD-EXITED-NOW-EXIT
011100        ELSE
011200           IF CSH-EXITED-COUNT EQUAL CSH-ENTERED-COUNT - 1
011300              PERFORM 1100-ADD-EXITED-NOW
011400                 THRU 1100-ADD-EXITED-NOW-EXIT
011500           END-IF
011600        END-IF
011700     ELSE
011800        IF CSH-ENTERED-COUNT EQUAL ZERO
011900           PERFORM 1150-ADD-ENTERED-OPEN
012000              THRU 1150-ADD-ENTERED-OPEN-EXIT
012100        ELSE
012200           IF CSH-ENTERED-COUNT EQUAL CSH-EXITED-COUNT - 1
012300              PERFORM 1150-ADD-ENTERED-OPEN
012400                 THRU 1150-ADD-ENTERED-OPEN-EXIT
012500           END-IF
012600        END-IF
012700     END-IF
012800     .
012900 1000-REPAIR-EXIT.
013000     EXIT.
013100
013200 1100-ADD-EXITED-NOW.
013300     IF CSH-EXITED-COUNT < 30
013400        ADD 1 TO CSH-EXITED-COUNT
013500        MOVE CSH-NOW-MINUTES TO CSH-EXITED-TS(CSH-EXITED-COUNT)
013600     END-IF
013700     .
013800 1100-ADD-EXITED-NOW-EXIT.
013900     EXIT.
014000
014100 1150-ADD-ENTERED-OPEN.
014200     IF CSH-ENTERED-COUNT < 30
014300        ADD 1 TO CSH-ENTERED-COUNT
014400        MOVE CSH-CASE-OPENED-MIN
014500          TO CSH-ENTERED-TS(CSH-ENTERED-COUNT)
014600     END-IF
014700     .
014800 1150-ADD-ENTERED-OPEN-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200*                  2000-DEFAULT-SINGLETON                       *
015300* Si aun asi quedo una lista vacia (no hubo ni un solo evento   *
015400* de Field/Event = Status para este par caso/estado), se arma  *
015500* un par unico apertura/cierre-o-ahora.                         *
015600*****************************************************************
015700 2000-DEFAULT-SINGLETON.
015800
015900     IF CSH-ENTERED-COUNT EQUAL ZERO
016000        MOVE 1 TO CSH-ENTERED-COUNT
016100        MOVE CSH-CASE-OPENED-MIN TO CSH-ENTERED-TS(1)
016200     END-IF
016300
016400     IF CSH-EXITED-COUNT EQUAL ZERO
016500        MOVE 1 TO CSH-EXITED-COUNT
016600        IF CSH-88-CLOSED-SET
016700           MOVE CSH-CASE-CLOSED-MIN TO CSH-EXITED-TS(1)
016800        ELSE
016900           MOVE CSH-NOW-MINUTES TO CSH-EXITED-TS(1)
017000        END-IF
017100     END-IF
017200     .
017300 2000-DEFAULT-SINGLETON-EXIT.
017400     EXIT.
017500
017600*****************************************************************
017700*                     3000-SORT-LISTS                           *
017800*****************************************************************
017900 3000-SORT-LISTS.
018000
018100     PERFORM 3100-SORT-ENTERED
018200        THRU 3100-SORT-ENTERED-EXIT
018300     PERFORM 3200-SORT-EXITED
018400        THRU 3200-SORT-EXITED-EXIT
018500     .
018600 3000-SORT-LISTS-EXIT.
018700     EXIT.
018800
018900 3100-SORT-ENTERED.
019000     PERFORM 3110-OUTER-PASS-ENT
019100        THRU 3110-OUTER-PASS-ENT-EXIT
019200        VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= CSH-ENTERED-COUNT
019300     .
019400 3100-SORT-ENTERED-EXIT.
019500     EXIT.
019600
019700 3110-OUTER-PASS-ENT.
019800     PERFORM 3120-INNER-ENT
019900        THRU 3120-INNER-ENT-EXIT
020000        VARYING WS-J FROM 1 BY 1
020100        UNTIL WS-J > CSH-ENTERED-COUNT - WS-I
020200     .
020300 3110-OUTER-PASS-ENT-EXIT.
020400     EXIT.
020500
020600 3120-INNER-ENT.
020700     IF CSH-ENTERED-TS(WS-J) GREATER THAN CSH-ENTERED-TS(WS-J + 1)
020800        MOVE CSH-ENTERED-TS(WS-J)     TO WS-SWAP-TS
020900        MOVE CSH-ENTERED-TS(WS-J + 1) TO CSH-ENTERED-TS(WS-J)
021000        MOVE WS-SWAP-TS                TO CSH-ENTERED-TS(WS-J + 1)
021100     END-IF
021200     .
021300 3120-INNER-ENT-EXIT.
021400     EXIT.
021500
021600 3200-SORT-EXITED.
021700     PERFORM 3210-OUTER-PASS-EXT
021800        THRU 3210-OUTER-PASS-EXT-EXIT
021900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= CSH-EXITED-COUNT
022000     .
022100 3200-SORT-EXITED-EXIT.
022200     EXIT.
022300
022400 3210-OUTER-PASS-EXT.
022500     PERFORM 3220-INNER-EXT
022600        THRU 3220-INNER-EXT-EXIT
022700        VARYING WS-J FROM 1 BY 1
022800        UNTIL WS-J > CSH-EXITED-COUNT - WS-I
022900     .
023000 3210-OUTER-PASS-EXT-EXIT.
023100     EXIT.
023200
023300 3220-INNER-EXT.
023400     IF CSH-EXITED-TS(WS-J) GREATER THAN CSH-EXITED-TS(WS-J + 1)
023500        MOVE CSH-EXITED-TS(WS-J)     TO WS-SWAP-TS
023600        MOVE CSH-EXITED-TS(WS-J + 1) TO CSH-EXITED-TS(WS-J)
023700        MOVE WS-SWAP-TS                TO CSH-EXITED-TS(WS-J + 1)
023800     END-IF
023900     .
024000 3220-INNER-EXT-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400*                    4000-SUM-ELAPSED                           *
024500* El acumulado se recalcula completo a partir de las listas      *
024600* armadas por CSHAGG1 durante los dos pases; no se mantiene por *
024700* llamadas incrementales, de modo que nunca se "resetea" de una *
024800* llamada a otra dentro de esta ejecucion.                       *
024900*****************************************************************
025000 4000-SUM-ELAPSED.
025100
025200     IF CSH-ENTERED-COUNT < CSH-EXITED-COUNT
025300        MOVE CSH-ENTERED-COUNT TO WS-MIN-COUNT
025400     ELSE
025500        MOVE CSH-EXITED-COUNT  TO WS-MIN-COUNT
025600     END-IF
025700
025800     MOVE ZERO TO WS-ELAPSED-MIN-TOTAL
025900
026000     PERFORM 4100-ADD-PAIR
026100        THRU 4100-ADD-PAIR-EXIT
026200        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MIN-COUNT
026300
026400     PERFORM 4200-APPLY-TIME-FACTOR
026500        THRU 4200-APPLY-TIME-FACTOR-EXIT
026600     .
026700 4000-SUM-ELAPSED-EXIT.
026800     EXIT.
026900
027000 4100-ADD-PAIR.
027100     COMPUTE WS-ELAPSED-MIN-TOTAL =
027200             WS-ELAPSED-MIN-TOTAL +
027300             (CSH-EXITED-TS(WS-I) - CSH-ENTERED-TS(WS-I))
027400     .
027500 4100-ADD-PAIR-EXIT.
027600     EXIT.
027700
027800 4200-APPLY-TIME-FACTOR.
027900     EVALUATE TRUE
028000        WHEN CSH-88-UNIT-MS
028100             COMPUTE CSH-RESULT-TOTAL ROUNDED =
028200                     WS-ELAPSED-MIN-TOTAL * 60000
028300        WHEN CSH-88-UNIT-SEC
028400             COMPUTE CSH-RESULT-TOTAL ROUNDED =
028500                     WS-ELAPSED-MIN-TOTAL * 60
028600        WHEN CSH-88-UNIT-MIN
028700             COMPUTE CSH-RESULT-TOTAL ROUNDED =
028800                     WS-ELAPSED-MIN-TOTAL
028900        WHEN CSH-88-UNIT-DAY
029000             COMPUTE CSH-RESULT-TOTAL ROUNDED =
029100                     WS-ELAPSED-MIN-TOTAL / 1440
029200        WHEN OTHER
029300             COMPUTE CSH-RESULT-TOTAL ROUNDED =
029400                     WS-ELAPSED-MIN-TOTAL / 60
029500     END-EVALUATE
029600     .
029700 4200-APPLY-TIME-FACTOR-EXIT.
029800     EXIT.
