000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CASESUM                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO PARA LAS COLUMNAS FIJAS DEL      *
000600*               RESUMEN DE CASO (case-summary.csv). LAS          *
000700*               COLUMNAS POR ESTADO SON DINAMICAS Y SE ARMAN     *
000800*               EN CSHAGG1, NO VIVEN EN ESTE COPY.               *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 348 POSICIONES (SOLO COLUMNAS FIJAS).    *
001300*           PREFIJO  : SUM.                                     *
001400*                                                                *
001500* Maintenance Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  -------------------------------------*
001800* 06/02/2024 gforrich      Initial version - CR10483.            * CR10483
001900******************************************************************
002000
002100     05  CASESUM-REC.
002200         10  SUM-CASE-NUMBER                PIC X(20).
002300         10  SUM-PRIORITY                    PIC X(20).
002400         10  SUM-CASE-OWNER                  PIC X(40).
002500         10  SUM-ACCOUNT-NAME                PIC X(60).
002600         10  SUM-STATUS                      PIC X(30).
002700         10  SUM-SUBJECT                     PIC X(80).
002800         10  SUM-TYPE                        PIC X(30).
002900         10  SUM-CASE-REASON                 PIC X(40).
003000         10  SUM-OPENED-TXT                  PIC X(24).
003100         10  SUM-CLOSED-TXT                  PIC X(24).
003200         10  SUM-AGE-HOURS                   PIC S9(06)V9(02).
003300         10  FILLER                          PIC X(20).
