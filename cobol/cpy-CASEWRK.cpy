000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CASEWRK                                    *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DEL ARCHIVO INDEXADO CASEWORK. ES EL    *
000600*               ACUMULADOR INDEXADO POR NUMERO DE CASO, CON SU   *
000700*               TABLA DE HISTORIALES POR ESTADO.                 *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : VARIABLE (VER FD EN CSHAGG1).            *
001200*           PREFIJO  : CWK.                                     *
001300*                                                                *
001400* Maintenance Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  -------------------------------------*
001700* 06/02/2024 gforrich      Initial version - CR10483.            * CR10483
001800* 14/03/2024 gforrich      Subio OCCURS de 15 a 20 estados y     * CR10497
001900*                          de 20 a 30 timestamps por estado,     * CR10497
002000*                          casos reales traian mas transiciones  * CR10497
002100*                          de las previstas - CR10497.           * CR10497
002200* 19/07/2024 mrosales      Agrega CWK-AGE-SET / CWK-AGE-HOURS    * CR10511
002300*                          con sentinela -1 - CR10511.           * CR10511
002400******************************************************************
002500
002600     05  CWK-CASE-NUMBER                    PIC X(20).
002700     05  CWK-SET-SWITCHES.
002800         10  CWK-PRIORITY-SET                PIC X(01) VALUE 'N'.
002900             88  CWK-88-PRIORITY-SET                   VALUE 'Y'.
003000         10  CWK-OWNER-SET                   PIC X(01) VALUE 'N'.
003100             88  CWK-88-OWNER-SET                      VALUE 'Y'.
003200         10  CWK-ACCOUNT-SET                 PIC X(01) VALUE 'N'.
003300             88  CWK-88-ACCOUNT-SET                    VALUE 'Y'.
003400         10  CWK-STATUS-SET                  PIC X(01) VALUE 'N'.
003500             88  CWK-88-STATUS-SET                     VALUE 'Y'.
003600         10  CWK-SUBJECT-SET                 PIC X(01) VALUE 'N'.
003700             88  CWK-88-SUBJECT-SET                    VALUE 'Y'.
003800         10  CWK-TYPE-SET                    PIC X(01) VALUE 'N'.
003900             88  CWK-88-TYPE-SET                       VALUE 'Y'.
004000         10  CWK-REASON-SET                  PIC X(01) VALUE 'N'.
004100             88  CWK-88-REASON-SET                     VALUE 'Y'.
004200         10  CWK-AGE-SET                     PIC X(01) VALUE 'N'.
004300             88  CWK-88-AGE-SET                        VALUE 'Y'.
004400         10  CWK-OPENED-SET                  PIC X(01) VALUE 'N'.
004500             88  CWK-88-OPENED-SET                     VALUE 'Y'.
004600         10  CWK-CLOSED-SET                  PIC X(01) VALUE 'N'.
004700             88  CWK-88-CLOSED-SET                     VALUE 'Y'.
004800     05  CWK-PRIORITY                        PIC X(20).
004900     05  CWK-CASE-OWNER                      PIC X(40).
005000     05  CWK-ACCOUNT-NAME                    PIC X(60).
005100     05  CWK-STATUS                          PIC X(30).
005200     05  CWK-SUBJECT                         PIC X(80).
005300     05  CWK-TYPE                            PIC X(30).
005400     05  CWK-CASE-REASON                      PIC X(40).
005500     05  CWK-AGE-HOURS                       PIC S9(06)V9(02)
005600                                               COMP-3.
005700     05  CWK-OPENED-TXT                      PIC X(24).
005800     05  CWK-OPENED-MINUTES                  PIC S9(09) COMP-3.
005900     05  CWK-CLOSED-TXT                      PIC X(24).
006000     05  CWK-CLOSED-MINUTES                  PIC S9(09) COMP-3.
006100     05  CWK-STATUS-COUNT                    PIC S9(04) COMP.
006200     05  CWK-STATUS-TABLE OCCURS 20 TIMES
006300                          INDEXED BY CWK-STAT-IDX.
006400         10  CWK-STAT-NAME                   PIC X(30).
006500         10  CWK-ENTERED-COUNT                PIC S9(04) COMP.
006600         10  CWK-ENTERED-TS OCCURS 30 TIMES   PIC S9(09) COMP-3.
006700         10  CWK-EXITED-COUNT                 PIC S9(04) COMP.
006800         10  CWK-EXITED-TS  OCCURS 30 TIMES   PIC S9(09) COMP-3.
006900     05  FILLER                              PIC X(50).
