000100*****************************************************************
000200* Program name:    CSVSER.                                     *
000300* Original author: mrosales.                                   *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11/09/2024 mrosales      Initial Version - CR10560. Columnas *   CR10560
000900*                          serialFile: carga el archivo fuente  *  CR10560
001000*                          completo la primera vez y lo sirve   *  CR10560
001100*                          renglon por renglon en round-robin.  *  CR10560
001200*****************************************************************
001300*                                                               *
001400*          I D E N T I F I C A T I O N  D I V I S I O N         *
001500*                                                               *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  CSVSER.
001900 AUTHOR. MARTIN ROSALES.
002000 INSTALLATION. IBM Z/OS.
002100 DATE-WRITTEN. 11/09/2024.
002200 DATE-COMPILED. 11/09/2024.
002300 SECURITY. CONFIDENTIAL.
002400*****************************************************************
002500* A la primera llamada para un CSV-COLUMN-ID dado, abre el      *
002600* archivo nombrado en CSV-SERIAL-FILE y carga sus renglones a    *
002700* una tabla en memoria, en el orden del archivo (sin mezclar).   *
002800* En cada llamada devuelve el siguiente renglon de la tabla,     *
002900* volviendo al primero cuando se agota la lista.                 *
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS DIGITS IS '0' THRU '9'.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT SERIAL-SRC-FILE       ASSIGN       TO WS-SER-DSN
004500                                   ORGANIZATION IS LINE SEQUENTIAL
004600                                   FILE STATUS  IS WS-SER-STATUS.
004700
004800*****************************************************************
004900*                                                               *
005000*                      D A T A   D I V I S I O N                *
005100*                                                               *
005200*****************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  SERIAL-SRC-FILE
005700     LABEL RECORDS ARE OMITTED.
005800 01  SER-LINE-REC.
005900     05  SER-LINE-BUFFER                     PIC X(190).
006000     05  SER-LINE-BUFFER-TBL REDEFINES SER-LINE-BUFFER
006100                         PIC X(01) OCCURS 190 TIMES.
006200     05  FILLER                               PIC X(10).
006300
006400 WORKING-STORAGE SECTION.
006500
006600 01  SCHALTER.
006700     05  WS-SER-STATUS               PIC X(02) VALUE SPACE.
006800         88  FS-88-SER-OK                      VALUE '00'.
006900     05  WS-SER-EOF-SW               PIC X(01) VALUE 'N'.
007000         88  WS-88-SER-EOF                      VALUE 'Y'.
007100     05  FILLER                      PIC X(10).
007200
007300 01  WS-SER-DSN-AREA.
007400     05  WS-SER-DSN                  PIC X(200).
007500     05  WS-SER-DSN-TBL REDEFINES WS-SER-DSN
007600                         PIC X(01) OCCURS 200 TIMES.
007700     05  FILLER                      PIC X(10).
007800
007900 01  WS-SLOT-AREA.
008000     05  WS-SLOT                     PIC S9(04) COMP.
008100     05  WS-SLOT-X REDEFINES WS-SLOT  PIC X(02).
008200     05  WS-SCAN-SLOT                PIC S9(04) COMP.
008300     05  FILLER                      PIC X(10).
008400
008500 01  WS-SER-TABLE-AREA.
008600     05  WS-SER-SLOT-COUNT           PIC S9(04) COMP VALUE 0.
008700     05  WS-SER-ENTRY OCCURS 20 TIMES.
008800         10  WS-SER-COLID            PIC S9(04) COMP VALUE 0.
008900         10  WS-SER-LOADED-SW        PIC X(01) VALUE 'N'.
009000             88  WS-88-SER-LOADED              VALUE 'Y'.
009100         10  WS-SER-CURSOR           PIC S9(04) COMP VALUE 0.
009200         10  WS-SER-LINE-COUNT       PIC S9(04) COMP VALUE 0.
009300         10  WS-SER-LINE-TBL OCCURS 500 TIMES
009400                             PIC X(200).
009500         10  FILLER                  PIC X(10).
009600
009700 LINKAGE SECTION.
009800
009900 01  CSV-LINK-AREA.
010000     COPY CSVGLNK.
010100
010200*****************************************************************
010300*                                                               *
010400*              P R O C E D U R E   D I V I S I O N              *
010500*                                                               *
010600*****************************************************************
010700 PROCEDURE DIVISION USING CSV-LINK-AREA.
010800
010900     PERFORM 1000-FIND-OR-ADD-SLOT
011000        THRU 1000-FIND-OR-ADD-SLOT-EXIT
011100
011200     IF NOT WS-88-SER-LOADED(WS-SLOT)
011300        PERFORM 1100-LOAD-SERIAL-FILE
011400           THRU 1100-LOAD-SERIAL-FILE-EXIT
011500     END-IF
011600
011700     PERFORM 2000-NEXT-VALUE
011800        THRU 2000-NEXT-VALUE-EXIT
011900
012000     GOBACK
012100     .
012200
012300*****************************************************************
012400*                1000-FIND-OR-ADD-SLOT                          *
012500*****************************************************************
012600 1000-FIND-OR-ADD-SLOT.
012700
012800     MOVE ZERO TO WS-SLOT
012900     MOVE 1    TO WS-SCAN-SLOT
013000     PERFORM 1010-SCAN-SLOT
013100        THRU 1010-SCAN-SLOT-EXIT
013200        UNTIL WS-SCAN-SLOT > WS-SER-SLOT-COUNT OR WS-SLOT > 0
013300
013400     IF WS-SLOT EQUAL ZERO AND WS-SER-SLOT-COUNT < 20
013500        ADD 1 TO WS-SER-SLOT-COUNT
013600        MOVE WS-SER-SLOT-COUNT      TO WS-SLOT
013700        MOVE CSV-COLUMN-ID          TO WS-SER-COLID(WS-SLOT)
013800     END-IF
013900     .
014000 1000-FIND-OR-ADD-SLOT-EXIT.
014100     EXIT.
014200
014300 1010-SCAN-SLOT.
014400     IF WS-SER-COLID(WS-SCAN-SLOT) EQUAL CSV-COLUMN-ID
014500        MOVE WS-SCAN-SLOT TO WS-SLOT
014600     ELSE
014700        ADD 1 TO WS-SCAN-SLOT
014800     END-IF
014900     .
015000 1010-SCAN-SLOT-EXIT.
015100     EXIT.
015200
015300*****************************************************************
015400*                1100-LOAD-SERIAL-FILE                          *
015500*****************************************************************
015600 1100-LOAD-SERIAL-FILE.
015700
015800     MOVE CSV-SERIAL-FILE TO WS-SER-DSN
015900     MOVE ZERO TO WS-SER-LINE-COUNT(WS-SLOT)
016000     MOVE 'N'  TO WS-SER-EOF-SW
016100
016200     OPEN INPUT SERIAL-SRC-FILE
016300     IF FS-88-SER-OK
016400        PERFORM 1110-READ-SERIAL-LINE
016500           THRU 1110-READ-SERIAL-LINE-EXIT
016600           UNTIL WS-88-SER-EOF
016700        CLOSE SERIAL-SRC-FILE
016800     END-IF
016900
017000     MOVE 'Y' TO WS-SER-LOADED-SW(WS-SLOT)
017100     MOVE 0   TO WS-SER-CURSOR(WS-SLOT)
017200     .
017300 1100-LOAD-SERIAL-FILE-EXIT.
017400     EXIT.
017500
017600 1110-READ-SERIAL-LINE.
017700     READ SERIAL-SRC-FILE
017800        AT END
017900           MOVE 'Y' TO WS-SER-EOF-SW
018000        NOT AT END
018100           IF WS-SER-LINE-COUNT(WS-SLOT) < 500
018200              ADD 1 TO WS-SER-LINE-COUNT(WS-SLOT)
018300              MOVE SER-LINE-BUFFER TO
018400                   WS-SER-LINE-TBL(WS-SLOT,
018500                                   WS-SER-LINE-COUNT(WS-SLOT))
018600           END-IF
018700     END-READ
018800     .
018900 1110-READ-SERIAL-LINE-EXIT.
019000     EXIT.
019100
019200*****************************************************************
019300*                   2000-NEXT-VALUE                             *
019400*****************************************************************
019500 2000-NEXT-VALUE.
019600
019700     MOVE SPACES TO CSV-RESULT-VALUE
019800
019900     IF WS-SER-LINE-COUNT(WS-SLOT) > 0
020000        ADD 1 TO WS-SER-CURSOR(WS-SLOT)
020100        IF WS-SER-CURSOR(WS-SLOT) > WS-SER-LINE-COUNT(WS-SLOT)
020200           MOVE 1 TO WS-SER-CURSOR(WS-SLOT)
020300        END-IF
020400        MOVE WS-SER-LINE-TBL(WS-SLOT, WS-SER-CURSOR(WS-SLOT))
020500          TO CSV-RESULT-VALUE(1:200)
020600     END-IF
020700     .
020800 2000-NEXT-VALUE-EXIT.
020900     EXIT.
